000100*******************************************
000200*                                          *
000300*  Record Definition For the County        *
000400*     Annual Unemployment File              *
000500*     Uses County-Fips + Year as key        *
000600*******************************************
000700*  File size 41 bytes of data + 5 filler = 46.
000800*
000900* 16/07/87 drp - Created.
001000* 21/02/23 drp - Added Full-Year-Flag so a
001100*                partial (year-to-date) county
001200*                year can ride in the same file
001300*                as a full 12-month county year
001400*                instead of a separate sheet.
001500*
001600 01  CAU-County-Annual-Record.
001700     03  CAU-Year               pic 9(04).
001800     03  CAU-County             pic x(25).
001900     03  CAU-County-Fips        pic 9(05).
002000     03  CAU-Unemployment-Rate  pic 9(02)v99.
002100     03  CAU-Months-Count       pic 9(02).
002200     03  CAU-Full-Year-Flag     pic x(01).
002300*        'F' when Months-Count = 12, else 'P'
002400*        for partial / year-to-date.
002500     03  filler                 pic x(05).
002600*

