000100***************************************************************
000200*                                                             *
000300*        LH020  -  Aggregate Cleaned Pledges By Zip And Year  *
000400*                                                             *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              LH020.
001100 AUTHOR.                  D. R. PETRILLO.
001200 INSTALLATION.            CA DEPT OF COMMUNITY SERVICES AND
001300                           DEVELOPMENT - LIHEAP DATA SYSTEMS UNIT.
001400 DATE-WRITTEN.            19/05/87.
001500 DATE-COMPILED.
001600 SECURITY.                FOR INTERNAL DEPARTMENT USE ONLY.
001700*
001800* REMARKS.  STEP-02 of the LIHEAP socioeconomic analysis run.
001900*           Reads the cleaned pledge file, which arrives from
002000*           LH010 already in Zip-Code/Year order, and rolls
002100*           every pledge up to one total-pledge and
002200*           record-count per Zip-Year on a classic control
002300*           break.
002400*
002500* FILES USED -
002600*           CLEANED-PLEDGES   Input   from LH010, Zip/Year order.
002700*           ZIP-YEAR-AGG      Output  one record per Zip-Year.
002800*
002900*---------------------------------------------------------------
003000* CHANGE LOG
003100*---------------------------------------------------------------
003200* 19/05/87 drp - Created for the FY87 LIHEAP extract run, then
003300*                called pysummry, control break on Zip only -
003400*                no Year field existed in the FY87 extract.
003500* 14/10/90 drp - Added Year to the break key - multi-year runs
003600*                now supported, ticket from the FY90 rewrite.
003700* 02/02/94 mfl - Break test changed from two IFs to one
003800*                combined compare, a mis-keyed run had broken
003900*                on Zip alone when Year ticked over mid-Zip.
004000* 09/07/96 drp - Record_count limit raised, large urban ZIPs
004100*                were wrapping past 9999.
004200* 03/11/98 drp - Y2K: Year carried as ccyy throughout already,
004300*                reviewed and left unchanged.
004400* 22/02/23 drp - Reworked for the CA 2023-2025 LIHEAP rerun -
004500*                renamed to LH020, new file names, widened
004600*                Total-Pledge and Record-Count for the three
004700*                year statewide volume.
004800* 24/02/23 kal - Ticket LH-0110.  Grand total and group count
004900*                display block added at AA090-Display-Totals.
005000* 10/08/26 kal - Ticket LH-0157.  Dropped the SPECIAL-NAMES block
005100*                (TOP-OF-FORM/LH-NUMERIC-CLASS/UPSI-0 switch) -
005200*                it was never referenced in the PROCEDURE
005300*                DIVISION, and was never carried over from a
005400*                real source file to begin with.
005500* 10/08/26 kal - Ticket LH-0160.  Put SPECIAL-NAMES back with
005600*                a UPSI-0 test switch, this time actually read
005700*                in AA010-Open-Files to gate a diagnostic
005800*                DISPLAY - LH-0157 dropped a block that was
005900*                never referenced, not the idea of a switch.
006000*
006100 ENVIRONMENT              DIVISION.
006200*================================
006300 CONFIGURATION             SECTION.
006400*--------------------------------
006500 SPECIAL-NAMES.
006600    UPSI-0 IS LH020-Test-Switch.
006700*
006800*
006900 INPUT-OUTPUT             SECTION.
007000 FILE-CONTROL.
007100     SELECT   CLEANED-PLEDGES
007200              ASSIGN TO        "CLNPLDG"
007300              ORGANIZATION     LINE SEQUENTIAL
007400              STATUS           Cleaned-Pledges-Status.
007500*
007600     SELECT   ZIP-YEAR-AGG
007700              ASSIGN TO        "ZIPYAGG"
007800              ORGANIZATION     LINE SEQUENTIAL
007900              STATUS           Zip-Year-Agg-Status.
008000*
008100 DATA                     DIVISION.
008200*================================
008300*
008400 FILE                     SECTION.
008500*
008600 FD  CLEANED-PLEDGES.
008700     COPY     "wslhplg.cob"
008800              REPLACING  ==LH-== BY ==Cleaned-==.
008900*
009000 FD  ZIP-YEAR-AGG.
009100     COPY     "wslhzya.cob".
009200*
009300 WORKING-STORAGE          SECTION.
009400*------------------------
009500 77  Prog-Name            PIC X(15) VALUE "LH020 (1.0.06)".
009600*
009700 01  WS-Data.
009800     03  Cleaned-Pledges-Status  PIC XX  VALUE ZERO.
009900     03  Zip-Year-Agg-Status     PIC XX  VALUE ZERO.
010000     03  LH020-EOF-Sw            PIC X   VALUE "N".
010100         88  LH020-At-End               VALUE "Y".
010200     03  LH020-First-Sw          PIC X   VALUE "Y".
010300         88  LH020-First-Record         VALUE "Y".
010400     03  WS-Groups-Written   PIC 9(07) BINARY VALUE ZERO.
010500     03  filler                   PIC X(04).
010600*
010700 01  WS-Group-Accumulators.
010800     03  WS-Group-Total       PIC 9(09)V99  VALUE ZERO.
010900     03  WS-Group-Count       PIC 9(07) BINARY VALUE ZERO.
011000     03  WS-Grand-Total-Pledge PIC 9(11)V99 VALUE ZERO.
011100     03  WS-Grand-Records      PIC 9(07) BINARY VALUE ZERO.
011200     03  filler               PIC X(04).
011300*
011400 01  WS-Break-Key.
011500     03  WS-This-Zip          PIC 9(05).
011600     03  WS-This-Year         PIC 9(04).
011700 01  WS-Break-Key-Alt REDEFINES WS-Break-Key
011800                             PIC X(09).
011900*
012000 01  WS-Prior-Key.
012100     03  WS-Prior-Zip         PIC 9(05).
012200     03  WS-Prior-Year        PIC 9(04).
012300 01  WS-Prior-Key-Alt REDEFINES WS-Prior-Key
012400                             PIC X(09).
012500*
012600 01  WS-YearMo-Split-Area.
012700     03  WS-YearMo-Work           PIC 9(06).
012800     03  WS-YearMo-View REDEFINES WS-YearMo-Work.
012900         05  WS-YearMo-Year       PIC 9(04).
013000         05  WS-YearMo-Month      PIC 9(02).
013100     03  filler                   PIC X(04).
013200*
013300 01  Control-Totals.
013400     03  WS-Groups-Rep        PIC ZZZ,ZZ9.
013500     03  WS-Records-Rep       PIC ZZZ,ZZ9.
013600     03  WS-Pledge-Rep        PIC Z,ZZZ,ZZZ,ZZ9.99.
013700     03  filler               PIC X(04).
013800*
013900 PROCEDURE                DIVISION.
014000*========================
014100*
014200 AA000-Main                SECTION.
014300*--------------------------------
014400     PERFORM  AA010-Open-Files.
014500     PERFORM  AA020-Read-Cleaned THRU AA020-Exit.
014600*
014700 AA005-Process-Loop.
014800     IF       LH020-At-End
014900              GO TO AA008-Done.
015000     MOVE     Cleaned-Zip-Code TO WS-This-Zip.
015100     MOVE     Cleaned-Year-Mo  TO WS-YearMo-Work.
015200     MOVE     WS-YearMo-Year   TO WS-This-Year.
015300     IF       LH020-First-Record
015400              MOVE "N" TO LH020-First-Sw
015500              MOVE WS-Break-Key-Alt TO WS-Prior-Key-Alt
015600              PERFORM AA050-Accumulate
015700              GO TO AA007-Next.
015800     PERFORM  AA030-Test-Break.
015900     PERFORM  AA050-Accumulate.
016000*
016100 AA007-Next.
016200     PERFORM  AA020-Read-Cleaned THRU AA020-Exit.
016300     GO TO    AA005-Process-Loop.
016400*
016500 AA008-Done.
016600     IF       NOT LH020-First-Record
016700              PERFORM AA040-Write-Aggregate.
016800     PERFORM  AA090-Display-Totals.
016900     CLOSE    CLEANED-PLEDGES
017000              ZIP-YEAR-AGG.
017100     STOP     RUN.
017200*
017300 AA010-Open-Files.
017400*--------------------------------
017500     OPEN     INPUT  CLEANED-PLEDGES.
017600     IF       Cleaned-Pledges-Status NOT = "00"
017700              DISPLAY "LH020 - CANNOT OPEN CLEANED-PLEDGES -ST "
017800                       Cleaned-Pledges-Status
017900              STOP RUN.
018000     OPEN     OUTPUT ZIP-YEAR-AGG.
018100     IF       Zip-Year-Agg-Status NOT = "00"
018200              DISPLAY "LH020 - CANNOT OPEN ZIP-YEAR-AGG - ST "
018300                       Zip-Year-Agg-Status
018400              STOP RUN.
018500*
018600    IF       LH020-Test-Switch
018700             DISPLAY  "LH020 - TEST SWITCH ON, FILES OPENED OK".
018800*
018900 AA020-Read-Cleaned.
019000*---------------------------------
019100     READ     CLEANED-PLEDGES
019200              AT END
019300              MOVE     "Y" TO LH020-EOF-Sw
019400              GO TO    AA020-Exit.
019500*
019600 AA020-Exit.
019700     EXIT.
019800*
019900 AA030-Test-Break.
020000*---------------------------------
020100* Zip-Code/Year changed since the last record - flush the
020200* group built so far and start a fresh one.
020300*
020400     IF       WS-Break-Key-Alt NOT = WS-Prior-Key-Alt
020500              PERFORM AA040-Write-Aggregate
020600              MOVE WS-Break-Key-Alt TO WS-Prior-Key-Alt.
020700*
020800 AA040-Write-Aggregate.
020900*---------------------------------
021000     MOVE     WS-Prior-Zip      TO ZYA-Zip-Code.
021100     MOVE     WS-Prior-Year     TO ZYA-Year.
021200     MOVE     WS-Group-Total    TO ZYA-Total-Pledge.
021300     MOVE     WS-Group-Count    TO ZYA-Record-Count.
021400     WRITE    ZYA-Zip-Year-Record.
021500     IF       Zip-Year-Agg-Status NOT = "00"
021600              DISPLAY "LH020 - WRITE ERROR ON ZIP-YEAR-AGG -ST "
021700                       Zip-Year-Agg-Status
021800              STOP RUN.
021900     ADD      1 TO WS-Groups-Written.
022000     MOVE     ZERO TO WS-Group-Total
022100                       WS-Group-Count.
022200*
022300 AA050-Accumulate.
022400*---------------------------------
022500     ADD      Cleaned-Pledge-Amount TO WS-Group-Total.
022600     ADD      1                     TO WS-Group-Count.
022700     ADD      Cleaned-Pledge-Amount TO WS-Grand-Total-Pledge.
022800     ADD      1                     TO WS-Grand-Records.
022900*
023000 AA090-Display-Totals.
023100*----------------------------------
023200     MOVE     WS-Groups-Written   TO WS-Groups-Rep.
023300     MOVE     WS-Grand-Records    TO WS-Records-Rep.
023400     MOVE     WS-Grand-Total-Pledge TO WS-Pledge-Rep.
023500     DISPLAY  "LH020 AGGREGATE-BY-ZIP - GRAND TOTALS".
023600     DISPLAY  "  ZIP-YEAR GROUPS WRITTEN - " WS-Groups-Rep.
023700     DISPLAY  "  TOTAL PLEDGE RECORDS    - " WS-Records-Rep.
023800     DISPLAY  "  TOTAL PLEDGE AMOUNT     - " WS-Pledge-Rep.




