000100*******************************************
000200*                                          *
000300*  Record Definition For the Zip Annual    *
000400*     Unemployment File                     *
000500*     Uses Zip-Code + Year as key           *
000600*     One record per Zip-Year, carrying the *
000700*     dominant county's annual rate.        *
000800*******************************************
000900*  File size 49 bytes of data + 6 filler = 55.
001000*
001100* 30/07/87 drp - Created - this was the old
001200*                California special-tables
001300*                copybook, now genuinely CA
001400*                specific again.
001500* 05/03/23 drp - Added Rate-Missing-Flag and
001600*                Zip-To-County-Weight for the
001700*                dominant-county mapping used in
001800*                the CA LIHEAP rerun.
001900*
002000 01  ZAU-Zip-Annual-Record.
002100     03  ZAU-Zip-Code           pic 9(05).
002200     03  ZAU-Year               pic 9(04).
002300     03  ZAU-Unemployment-Rate  pic 9(02)v99.
002400     03  ZAU-County             pic x(25).
002500     03  ZAU-County-Fips        pic 9(05).
002600     03  ZAU-Zip-To-County-Wgt  pic 9v9(04).
002700     03  ZAU-Rate-Missing-Flag  pic x(01).
002800*        'Y' when the dominant county had no
002900*        annual rate for this Year, else 'N'.
003000     03  filler                 pic x(06).
003100*

