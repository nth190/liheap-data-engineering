000100*******************************************
000200*                                          *
000300*  Record Definition For the 2023 ACS      *
000400*     Income File                          *
000500*     Uses Zip-Code as key, file supplied   *
000600*     sorted ascending by ZIP for binary-   *
000700*     search lookup.                        *
000800*******************************************
000900*  ACI rec size 12 bytes + 4 filler = 16.
001000*
001100* 02/06/87 drp - Created - two small lookup
001200*                records kept in one copybook
001300*                as neither stands alone, same
001400*                as the old PY pay/pay-header
001500*                pairing.
001600*  29/01/23 drp - Repointed at the 2023 ACS
001700*                5-year estimates extract for
001800*                the CA LIHEAP rerun.  Same
001900*                single cross-section is used
002000*                for all three pledge years.
002100* 10/08/26 kal - Ticket LH-0159.  Split the old
002200*                shared wslhacs.cob in two -
002300*                Income-Record and Population-
002400*                Record were both being COPYd
002500*                unqualified into FD ACS-INCOME
002600*                and FD ACS-POPULATION in LH030,
002700*                which declared every field in
002800*                both records twice over and
002900*                made every unqualified reference
003000*                to them ambiguous.  This copybook
003100*                now carries the Income record only.
003200*
003300 01  ACI-Income-Record.
003400     03  ACI-Zip-Code           pic 9(05).
003500     03  ACI-Median-Income      pic 9(07).
003600     03  filler                 pic x(04).
003700*
