000100*******************************************
000200*                                          *
000300*  Record Definition For the LIHEAP plus   *
000400*     ACS Combined File                    *
000500*     Uses Zip-Code + Year as key          *
000600*******************************************
000700*  File size 44 bytes of data + 6 filler = 50.
000800*
000900* 25/06/87 drp - Created.
001000* 02/03/23 drp - Added Income-Missing and
001100*                Population-Missing flags for
001200*                the 2023 ACS left-join - a ZIP
001300*                with pledge activity but no ACS
001400*                match is expected, not an error.
001500*
001600 01  LAC-Combined-Record.
001700     03  LAC-Zip-Code           pic 9(05).
001800     03  LAC-Year               pic 9(04).
001900     03  LAC-Total-Pledge       pic 9(09)v99.
002000     03  LAC-Record-Count       pic 9(07).
002100     03  LAC-Median-Income      pic 9(07).
002200     03  LAC-Income-Missing     pic x(01).
002300*        'Y' when the Zip-Code had no ACS income
002400*        match, 'N' otherwise.
002500     03  LAC-Population         pic 9(08).
002600     03  LAC-Population-Missing pic x(01).
002700*        'Y' when the Zip-Code had no ACS
002800*        population match, 'N' otherwise.
002900     03  filler                 pic x(06).
003000*

