000100***************************************************************
000200*                                                             *
000300*        LH060  -  Attach Zip-Annual Unemployment To The      *
000400*                   LIHEAP-Plus-ACS Combined File              *
000500*                                                             *
000600***************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              LH060.
001200 AUTHOR.                  D. R. PETRILLO.
001300 INSTALLATION.            CA DEPT OF COMMUNITY SERVICES AND
001400                           DEVELOPMENT - LIHEAP DATA SYSTEMS UNIT.
001500 DATE-WRITTEN.            11/08/87.
001600 DATE-COMPILED.
001700 SECURITY.                FOR INTERNAL DEPARTMENT USE ONLY.
001800*
001900* REMARKS.  STEP-06 of the LIHEAP socioeconomic analysis run,
002000*           the last join in the chain.  Loads LH050's Zip-
002100*           Annual-Unemployment output into a Zip-Code/Year
002200*           table, then reads the LIHEAP-plus-ACS combined
002300*           file from LH030 and attaches the dominant county's
002400*           rate, name and FIPS to every record - left-join,
002500*           no record is ever dropped for want of a match.
002600*
002700* FILES USED -
002800*           ZIP-ANNUAL       Input   from LH050, keyed Zip/Year.
002900*           LIHEAP-ACS       Input   from LH030, keyed Zip/Year.
003000*           FULL-COMBINED    Output  one record per Zip-Year.
003100*
003200*---------------------------------------------------------------
003300* CHANGE LOG
003400*---------------------------------------------------------------
003500* 11/08/87 drp - Created, called pyfinal, cloned from the old
003600*                final-account merge step - same left-join
003700*                shape, different files behind it.
003800* 20/03/90 drp - Switched the lookup table from a sequential
003900*                re-read of the second file to an in-memory
004000*                table built once up front - the re-read was
004100*                taking three passes an hour on the big runs.
004200* 03/11/98 drp - Y2K: Year already carried as ccyy on both
004300*                sides of the join - reviewed, nothing to do.
004400* 18/03/23 drp - Reworked for the CA 2023-2025 LIHEAP rerun -
004500*                renamed pyfinal to LH060, new record layouts,
004600*                table now keyed Zip-Code/Year instead of
004700*                account number.
004800* 19/03/23 kal - Ticket LH-0140.  Unmatched-record counter
004900*                added to AA090-Display-Totals - auditors
005000*                wanted the match rate, not just the total.
005100* 10/08/26 kal - Ticket LH-0152.  Added a sanity check on the
005200*                found-switch value ahead of the write - belt
005300*                and suspenders against a stray future MOVE.
005400* 10/08/26 kal - Ticket LH-0157.  Dropped the SPECIAL-NAMES block
005500*                (TOP-OF-FORM/LH-NUMERIC-CLASS/UPSI-0 switch) -
005600*                it was never referenced in the PROCEDURE
005700*                DIVISION, and was never carried over from a
005800*                real source file to begin with.
005900* 10/08/26 kal - Ticket LH-0160.  Put SPECIAL-NAMES back with
006000*                a UPSI-0 test switch, this time actually read
006100*                in AA010-Open-Files to gate a diagnostic
006200*                DISPLAY - LH-0157 dropped a block that was
006300*                never referenced, not the idea of a switch.
006400*
006500 ENVIRONMENT              DIVISION.
006600*================================
006700 CONFIGURATION             SECTION.
006800*--------------------------------
006900 SPECIAL-NAMES.
007000    UPSI-0 IS LH060-Test-Switch.
007100*
007200*
007300 INPUT-OUTPUT             SECTION.
007400 FILE-CONTROL.
007500     SELECT   ZIP-ANNUAL
007600              ASSIGN TO        "ZIPANN"
007700              ORGANIZATION     LINE SEQUENTIAL
007800              STATUS           Zip-Annual-Status.
007900*
008000     SELECT   LIHEAP-ACS
008100              ASSIGN TO        "LHACS"
008200              ORGANIZATION     LINE SEQUENTIAL
008300              STATUS           Liheap-Acs-Status.
008400*
008500     SELECT   FULL-COMBINED
008600              ASSIGN TO        "FULLCMB"
008700              ORGANIZATION     LINE SEQUENTIAL
008800              STATUS           Full-Combined-Status.
008900*
009000 DATA                     DIVISION.
009100*================================
009200*
009300 FILE                     SECTION.
009400*
009500 FD  ZIP-ANNUAL.
009600     COPY     "wslhzau.cob".
009700*
009800 FD  LIHEAP-ACS.
009900     COPY     "wslhlac.cob".
010000*
010100 FD  FULL-COMBINED.
010200     COPY     "wslhflc.cob".
010300*
010400 WORKING-STORAGE          SECTION.
010500*------------------------
010600 77  Prog-Name            PIC X(15) VALUE "LH060 (1.0.05)".
010700*
010800 01  WS-Data.
010900     03  Zip-Annual-Status       PIC XX VALUE ZERO.
011000     03  Liheap-Acs-Status       PIC XX VALUE ZERO.
011100     03  Full-Combined-Status    PIC XX VALUE ZERO.
011200     03  LH060-EOF-Sw            PIC X  VALUE "N".
011300         88  LH060-At-End              VALUE "Y".
011400     03  WS-Recs-Processed   PIC 9(07) BINARY VALUE ZERO.
011500     03  WS-Rate-Matches     PIC 9(07) BINARY VALUE ZERO.
011600     03  WS-Rate-Unmatched   PIC 9(07) BINARY VALUE ZERO.
011700     03  filler                   PIC X(04).
011800*
011900 01  Zau-Table-Area.
012000     03  Zau-Table-Count      PIC 9(05) BINARY VALUE ZERO.
012100     03  Zau-Table OCCURS 5000 TIMES
012200                  INDEXED BY Zau-Idx.
012300         05  ZAT-Key-Group.
012400             07  ZAT-Zip-Code     PIC 9(05).
012500             07  ZAT-Year         PIC 9(04).
012600         05  ZAT-Key-Alt REDEFINES ZAT-Key-Group
012700                                   PIC X(09).
012800         05  ZAT-Rate         PIC 9(02)V99.
012900         05  ZAT-County       PIC X(25).
013000         05  ZAT-County-Fips  PIC 9(05).
013100         05  ZAT-Rate-Missing PIC X(01).
013200     03  filler               PIC X(04).
013300*
013400 01  WS-Found-Sw              PIC X  VALUE "N".
013500     88  WS-Found                     VALUE "Y".
013600 01  WS-Found-Sw-Alt REDEFINES WS-Found-Sw
013700                              PIC X(01).
013800*
013900 01  WS-Zip-Year-Key.
014000     03  WS-Key-Zip-Code      PIC 9(05).
014100     03  WS-Key-Year          PIC 9(04).
014200 01  WS-Zip-Year-Key-Alt REDEFINES WS-Zip-Year-Key
014300                                 PIC X(09).
014400*
014500 01  Control-Totals.
014600     03  WS-Processed-Rep     PIC ZZZ,ZZ9.
014700     03  WS-Matched-Rep       PIC ZZZ,ZZ9.
014800     03  WS-Unmatched-Rep     PIC ZZZ,ZZ9.
014900     03  filler               PIC X(04).
015000*
015100 PROCEDURE                DIVISION.
015200*========================
015300*
015400 AA000-Main                SECTION.
015500*--------------------------------
015600     PERFORM  AA010-Open-Files.
015700     PERFORM  AA015-Load-Zip-Annual THRU AA015-Exit
015800              UNTIL Zip-Annual-Status = "10".
015900     PERFORM  AA020-Read-Combined THRU AA020-Exit.
016000*
016100 AA005-Process-Loop.
016200     IF       LH060-At-End
016300              GO TO AA008-Done.
016400     PERFORM  AA030-Lookup-Unemployment THRU AA030-Exit.
016500     PERFORM  AA040-Write-Full-Combined.
016600     PERFORM  AA020-Read-Combined THRU AA020-Exit.
016700     GO TO    AA005-Process-Loop.
016800*
016900 AA008-Done.
017000     PERFORM  AA090-Display-Totals.
017100     CLOSE    ZIP-ANNUAL
017200              LIHEAP-ACS
017300              FULL-COMBINED.
017400     STOP     RUN.
017500*
017600 AA010-Open-Files.
017700*--------------------------------
017800     OPEN     INPUT  ZIP-ANNUAL.
017900     IF       Zip-Annual-Status NOT = "00"
018000              DISPLAY "LH060 - CANNOT OPEN ZIP-ANNUAL - STATUS "
018100                       Zip-Annual-Status
018200              STOP RUN.
018300     OPEN     INPUT  LIHEAP-ACS.
018400     IF       Liheap-Acs-Status NOT = "00"
018500              DISPLAY "LH060 - CANNOT OPEN LIHEAP-ACS - STATUS "
018600                       Liheap-Acs-Status
018700              STOP RUN.
018800     OPEN     OUTPUT FULL-COMBINED.
018900     IF       Full-Combined-Status NOT = "00"
019000              DISPLAY "LH060 - CANNOT OPEN FULL-COMBINED - ST "
019100                       Full-Combined-Status
019200              STOP RUN.
019300*
019400    IF       LH060-Test-Switch
019500             DISPLAY  "LH060 - TEST SWITCH ON, FILES OPENED OK".
019600*
019700 AA015-Load-Zip-Annual.
019800*---------------------------------
019900     READ     ZIP-ANNUAL
020000              AT END
020100              GO TO    AA015-Exit.
020200     ADD      1 TO Zau-Table-Count.
020300     MOVE     ZAU-Zip-Code TO ZAT-Zip-Code (Zau-Table-Count).
020400     MOVE     ZAU-Year     TO ZAT-Year (Zau-Table-Count).
020500     MOVE     ZAU-Unemployment-Rate TO
020600                       ZAT-Rate (Zau-Table-Count).
020700     MOVE     ZAU-County   TO ZAT-County (Zau-Table-Count).
020800     MOVE     ZAU-County-Fips TO
020900                       ZAT-County-Fips (Zau-Table-Count).
021000     MOVE     ZAU-Rate-Missing-Flag TO
021100                       ZAT-Rate-Missing (Zau-Table-Count).
021200*
021300 AA015-Exit.
021400     EXIT.
021500*
021600 AA020-Read-Combined.
021700*---------------------------------
021800     READ     LIHEAP-ACS
021900              AT END
022000              MOVE     "Y" TO LH060-EOF-Sw
022100              GO TO    AA020-Exit.
022200     ADD      1 TO WS-Recs-Processed.
022300*
022400 AA020-Exit.
022500     EXIT.
022600*
022700 AA030-Lookup-Unemployment.
022800*---------------------------------
022900* Left-join - a Zip-Year with no unemployment match still gets
023000* written, with the rate fields zeroed and the missing flag set.
023100*
023200     MOVE     LAC-Zip-Code TO WS-Key-Zip-Code.
023300     MOVE     LAC-Year     TO WS-Key-Year.
023400     MOVE     "N" TO WS-Found-Sw.
023500     SEARCH   Zau-Table
023600              AT END
023700              NEXT SENTENCE
023800              WHEN     ZAT-Key-Alt (Zau-Idx) = WS-Zip-Year-Key-Alt
023900                       MOVE "Y" TO WS-Found-Sw.
024000* Belt-and-suspenders - the switch only ever gets set to Y or N
024100* above, but a bad compile or a stray MOVE elsewhere in a future
024200* change could leave it holding anything - catch that here.
024300     IF       WS-Found-Sw-Alt NOT = "Y" AND
024400              WS-Found-Sw-Alt NOT = "N"
024500              DISPLAY "LH060 - INVALID FOUND SWITCH - " Zau-Idx
024600              MOVE     "N" TO WS-Found-Sw.
024700 AA030-Exit.
024800     EXIT.
024900*
025000 AA040-Write-Full-Combined.
025100*---------------------------------
025200     MOVE     LAC-Zip-Code       TO FLC-Zip-Code.
025300     MOVE     LAC-Year           TO FLC-Year.
025400     MOVE     LAC-Total-Pledge   TO FLC-Total-Pledge.
025500     MOVE     LAC-Record-Count   TO FLC-Record-Count.
025600     MOVE     LAC-Median-Income  TO FLC-Median-Income.
025700     MOVE     LAC-Population     TO FLC-Population.
025800     MOVE     LAC-Income-Missing TO FLC-Income-Missing.
025900     MOVE     LAC-Population-Missing TO FLC-Population-Missing.
026000     IF       WS-Found
026100              MOVE ZAT-Rate (Zau-Idx)         TO
026200                       FLC-Unemployment-Rate
026300              MOVE ZAT-County (Zau-Idx)       TO FLC-County
026400              MOVE ZAT-County-Fips (Zau-Idx)  TO FLC-County-Fips
026500              MOVE "N" TO FLC-Rate-Missing
026600              ADD  1 TO WS-Rate-Matches
026700     ELSE
026800              MOVE ZERO   TO FLC-Unemployment-Rate
026900              MOVE SPACES TO FLC-County
027000              MOVE ZERO   TO FLC-County-Fips
027100              MOVE "Y"    TO FLC-Rate-Missing
027200              ADD  1 TO WS-Rate-Unmatched.
027300     WRITE    FLC-Final-Record.
027400     IF       Full-Combined-Status NOT = "00"
027500              DISPLAY "LH060 - WRITE ERROR ON FULL-COMBINED -ST "
027600                       Full-Combined-Status
027700              STOP RUN.
027800*
027900 AA090-Display-Totals.
028000*----------------------------------
028100     MOVE     WS-Recs-Processed TO WS-Processed-Rep.
028200     MOVE     WS-Rate-Matches   TO WS-Matched-Rep.
028300     MOVE     WS-Rate-Unmatched TO WS-Unmatched-Rep.
028400     DISPLAY  "LH060 FINAL-JOIN - CONTROL TOTALS".
028500     DISPLAY  "  RECORDS PROCESSED       - " WS-Processed-Rep.
028600     DISPLAY  "  UNEMPLOYMENT MATCHES    - " WS-Matched-Rep.
028700     DISPLAY  "  UNEMPLOYMENT UNMATCHED  - " WS-Unmatched-Rep.







