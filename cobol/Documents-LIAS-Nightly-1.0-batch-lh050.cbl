000100***************************************************************
000200*                                                             *
000300*        LH050  -  Map Dominant County Unemployment Down     *
000400*                   To Zip-Code                               *
000500*                                                             *
000600***************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              LH050.
001200 AUTHOR.                  D. R. PETRILLO.
001300 INSTALLATION.            CA DEPT OF COMMUNITY SERVICES AND
001400                           DEVELOPMENT - LIHEAP DATA SYSTEMS UNIT.
001500 DATE-WRITTEN.            04/08/87.
001600 DATE-COMPILED.
001700 SECURITY.                FOR INTERNAL DEPARTMENT USE ONLY.
001800*
001900* REMARKS.  STEP-05 of the LIHEAP socioeconomic analysis run.
002000*           The crosswalk carries several county rows per Zip,
002100*           weighted by share of the Zip's addresses in each
002200*           county - this step keeps only the highest-weighted
002300*           (dominant) county per Zip, then attaches that
002400*           county's LH040 annual rate for every year LH040
002500*           produced, for every Zip.
002600*
002700* FILES USED -
002800*           ZIP-COUNTY-CROSSWALK  Input   HUD/Census crosswalk.
002900*           COUNTY-ANNUAL         Input   from LH040.
003000*           ZIP-ANNUAL            Output  one record per Zip-Year.
003100*
003200*---------------------------------------------------------------
003300* CHANGE LOG
003400*---------------------------------------------------------------
003500* 04/08/87 drp - Created, called pytables, built the old
003600*                California special-withholding table from a
003700*                flat rate sheet - unrelated content, same
003800*                table-build shape kept for this rerun.
003900* 12/01/91 drp - Linear-search table-build switched to a
004000*                SEARCH verb, had been a raw PERFORM VARYING
004100*                compare loop that was easy to miscode.
004200* 03/11/98 drp - Y2K: no date fields carried here besides Year,
004300*                already ccyy - nothing to change.
004400* 06/03/23 drp - Rewritten wholesale for the CA 2023-2025 LIHEAP
004500*                rerun - renamed pytables to LH050, dominant-
004600*                county-per-Zip logic and the Zip/Year cross
004700*                product against LH040's output are both new.
004800* 07/03/23 kal - Ticket LH-0131.  Non-CA crosswalk rows were
004900*                not being excluded - STATE test added to
005000*                AA020-Read-Crosswalk.
005100* 10/08/26 kal - Ticket LH-0154.  TOT_RATIO range warning added -
005200*                row still used either way, but HUD's crosswalk
005300*                has had stray out-of-0-1 values in past years.
005400* 10/08/26 kal - Ticket LH-0155.  Fix: the LH-0154 low-end test
005500*                was comparing WS-Zip-Edit-View, not the ratio
005600*                view - a valid 5-digit Zip is always > zero, so
005700*                the zero/negative-ratio half never fired.
005800* 10/08/26 kal - Ticket LH-0157.  Dropped the SPECIAL-NAMES block
005900*                (TOP-OF-FORM/LH-NUMERIC-CLASS/UPSI-0 switch) -
006000*                it was never referenced in the PROCEDURE
006100*                DIVISION, and was never carried over from a
006200*                real source file to begin with.
006300* 10/08/26 kal - Ticket LH-0160.  Put SPECIAL-NAMES back with
006400*                a UPSI-0 test switch, this time actually read
006500*                in AA010-Open-Files to gate a diagnostic
006600*                DISPLAY - LH-0157 dropped a block that was
006700*                never referenced, not the idea of a switch.
006800*
006900 ENVIRONMENT              DIVISION.
007000*================================
007100 CONFIGURATION             SECTION.
007200*--------------------------------
007300 SPECIAL-NAMES.
007400    UPSI-0 IS LH050-Test-Switch.
007500*
007600*
007700 INPUT-OUTPUT             SECTION.
007800 FILE-CONTROL.
007900     SELECT   ZIP-COUNTY-CROSSWALK
008000              ASSIGN TO        "ZIPCNTY"
008100              ORGANIZATION     LINE SEQUENTIAL
008200              STATUS           Crosswalk-Status.
008300*
008400     SELECT   COUNTY-ANNUAL
008500              ASSIGN TO        "CNTYANN"
008600              ORGANIZATION     LINE SEQUENTIAL
008700              STATUS           County-Annual-Status.
008800*
008900     SELECT   ZIP-ANNUAL
009000              ASSIGN TO        "ZIPANN"
009100              ORGANIZATION     LINE SEQUENTIAL
009200              STATUS           Zip-Annual-Status.
009300*
009400 DATA                     DIVISION.
009500*================================
009600*
009700 FILE                     SECTION.
009800*
009900 FD  ZIP-COUNTY-CROSSWALK.
010000     COPY     "wslhzcw.cob".
010100*
010200 FD  COUNTY-ANNUAL.
010300     COPY     "wslhcau.cob".
010400*
010500 FD  ZIP-ANNUAL.
010600     COPY     "wslhzau.cob".
010700*
010800 WORKING-STORAGE          SECTION.
010900*------------------------
011000 77  Prog-Name            PIC X(15) VALUE "LH050 (1.0.08)".
011100*
011200 01  WS-Data.
011300     03  Crosswalk-Status        PIC XX VALUE ZERO.
011400     03  County-Annual-Status    PIC XX VALUE ZERO.
011500     03  Zip-Annual-Status       PIC XX VALUE ZERO.
011600     03  LH050-EOF-Sw            PIC X  VALUE "N".
011700         88  LH050-At-End              VALUE "Y".
011800     03  WS-Crosswalk-Read   PIC 9(07) BINARY VALUE ZERO.
011900     03  WS-Distinct-Zips    PIC 9(07) BINARY VALUE ZERO.
012000     03  WS-Recs-Written     PIC 9(07) BINARY VALUE ZERO.
012100     03  WS-Zip-Sub          PIC 9(05) BINARY VALUE ZERO.
012200     03  WS-Year-Sub         PIC 9(03) BINARY VALUE ZERO.
012300     03  WS-Ratio-Range-Warn PIC 9(05) BINARY VALUE ZERO.
012400     03  filler                   PIC X(04).
012500*
012600 01  Zip-Table-Area.
012700     03  Zip-Table-Count      PIC 9(05) BINARY VALUE ZERO.
012800     03  Zip-Table OCCURS 2000 TIMES
012900                  INDEXED BY Zip-Idx.
013000         05  ZT-Zip-Code      PIC 9(05).
013100         05  ZT-County-Fips   PIC 9(05).
013200         05  ZT-Tot-Ratio     PIC 9V9(04).
013300     03  filler               PIC X(04).
013400*
013500 01  Year-Table-Area.
013600     03  Year-Table-Count     PIC 9(03) BINARY VALUE ZERO.
013700     03  Year-Table OCCURS 20 TIMES
013800                   INDEXED BY Year-Idx.
013900         05  YT-Year          PIC 9(04).
014000     03  filler               PIC X(04).
014100*
014200 01  CAU-Table-Area.
014300     03  CAU-Table-Count      PIC 9(04) BINARY VALUE ZERO.
014400     03  CAU-Table OCCURS 2000 TIMES
014500                  INDEXED BY CAU-Idx.
014600         05  CT-Key-Group.
014700             07  CT-County-Fips   PIC 9(05).
014800             07  CT-Year          PIC 9(04).
014900         05  CT-Key-Alt REDEFINES CT-Key-Group
015000                                  PIC X(09).
015100         05  CT-Unemp-Rate    PIC 9(02)V99.
015200     03  filler               PIC X(04).
015300*
015400 01  Fips-Name-Table-Area.
015500     03  Fips-Name-Table-Count PIC 9(03) BINARY VALUE ZERO.
015600     03  Fips-Name-Table OCCURS 100 TIMES
015700                       INDEXED BY Fips-Idx.
015800         05  FNT-County-Fips  PIC 9(05).
015900         05  FNT-County-Name  PIC X(25).
016000     03  filler               PIC X(04).
016100*
016200 01  WS-Crosswalk-Edit-Area.
016300     03  WS-Zip-Edit-Work         PIC X(05).
016400     03  WS-Zip-Edit-View REDEFINES WS-Zip-Edit-Work
016500                                   PIC 9(05).
016600     03  WS-Ratio-Edit-Work       PIC X(05).
016700     03  WS-Ratio-Edit-View REDEFINES WS-Ratio-Edit-Work
016800                                      PIC 9V9(04).
016900     03  filler                   PIC X(04).
017000*
017100 01  WS-Lookup-Key-Area.
017200     03  WS-Lookup-Key.
017300         05  WS-Lookup-Fips       PIC 9(05).
017400         05  WS-Lookup-Year       PIC 9(04).
017500     03  WS-Lookup-Key-Alt REDEFINES WS-Lookup-Key
017600                                    PIC X(09).
017700*
017800 01  WS-Found-Sw              PIC X  VALUE "N".
017900     88  WS-Found                     VALUE "Y".
018000*
018100 01  Control-Totals.
018200     03  WS-Read-Rep          PIC ZZZ,ZZ9.
018300     03  WS-Zips-Rep          PIC ZZZ,ZZ9.
018400     03  WS-Written-Rep       PIC ZZZ,ZZ9.
018500     03  WS-Ratio-Warn-Rep    PIC ZZ,ZZ9.
018600     03  filler               PIC X(04).
018700*
018800 PROCEDURE                DIVISION.
018900*========================
019000*
019100 AA000-Main                SECTION.
019200*--------------------------------
019300     PERFORM  AA010-Open-Files.
019400     PERFORM  AA020-Read-Crosswalk THRU AA020-Exit
019500              UNTIL LH050-At-End.
019600     PERFORM  AA060-Load-County-Annual THRU AA060-Exit
019700              UNTIL County-Annual-Status = "10".
019800     PERFORM  AA070-Write-Zip-Annuals
019900              VARYING WS-Zip-Sub FROM 1 BY 1
020000              UNTIL WS-Zip-Sub > Zip-Table-Count.
020100     PERFORM  AA090-Display-Totals.
020200     CLOSE    ZIP-COUNTY-CROSSWALK
020300              COUNTY-ANNUAL
020400              ZIP-ANNUAL.
020500     STOP     RUN.
020600*
020700 AA010-Open-Files.
020800*--------------------------------
020900     OPEN     INPUT  ZIP-COUNTY-CROSSWALK
021000                     COUNTY-ANNUAL.
021100     OPEN     OUTPUT ZIP-ANNUAL.
021200     IF       Crosswalk-Status NOT = "00"
021300        DISPLAY "LH050 - CANNOT OPEN CROSSWALK - ST"
021400                       Crosswalk-Status
021500              STOP RUN.
021600     IF       Zip-Annual-Status NOT = "00"
021700              DISPLAY "LH050 - CANNOT OPEN ZIP-ANNUAL - STATUS "
021800                       Zip-Annual-Status
021900              STOP RUN.
022000*
022100    IF       LH050-Test-Switch
022200             DISPLAY  "LH050 - TEST SWITCH ON, FILES OPENED OK".
022300*
022400 AA020-Read-Crosswalk.
022500*---------------------------------
022600     READ     ZIP-COUNTY-CROSSWALK
022700              AT END
022800              MOVE     "Y" TO LH050-EOF-Sw
022900              GO TO    AA020-Exit.
023000     ADD      1 TO WS-Crosswalk-Read.
023100     IF       ZCW-State NOT = "CA"
023200              GO TO AA020-Exit.
023300     MOVE     ZCW-Zip-Code    TO WS-Zip-Edit-Work.
023400     MOVE     ZCW-Tot-Ratio   TO WS-Ratio-Edit-Work.
023500     IF       WS-Zip-Edit-Work NOT NUMERIC
023600              OR WS-Ratio-Edit-Work NOT NUMERIC
023700              DISPLAY "LH050 - BAD CROSSWALK ROW SKIPPED - ZIP "
023800                       ZCW-Zip-Code
023900              GO TO AA020-Exit.
024000* TOT_RATIO is a share of a ZIP's addresses in one county, so it
024100* has no business being outside 0-1 - row is still used, HUD's
024200* own crosswalk has had a handful of these over the years.
024300     IF       WS-Ratio-Edit-View NOT > ZERO
024400              OR WS-Ratio-Edit-View > 1.0000
024500              ADD 1 TO WS-Ratio-Range-Warn.
024600     PERFORM  AA030-Find-Or-Add-Zip THRU AA030-Exit.
024700*
024800 AA020-Exit.
024900     EXIT.
025000*
025100 AA030-Find-Or-Add-Zip.
025200*---------------------------------
025300* First-encountered-wins on a ratio tie falls out naturally -
025400* the stored ratio is only replaced when the new row beats it
025500* strictly, never on an equal ratio.
025600*
025700     MOVE     "N" TO WS-Found-Sw.
025800     SEARCH   Zip-Table
025900              AT END
026000              NEXT SENTENCE
026100              WHEN ZT-Zip-Code (Zip-Idx) = ZCW-Zip-Code
026200                   MOVE "Y" TO WS-Found-Sw.
026300     IF       NOT WS-Found
026400              GO TO AA035-Add-New-Zip.
026500     IF       ZCW-Tot-Ratio NOT > ZT-Tot-Ratio (Zip-Idx)
026600              GO TO AA030-Exit.
026700     MOVE     ZCW-County-Fips TO ZT-County-Fips (Zip-Idx).
026800     MOVE     ZCW-Tot-Ratio   TO ZT-Tot-Ratio (Zip-Idx).
026900     GO TO    AA030-Exit.
027000*
027100 AA035-Add-New-Zip.
027200     ADD      1 TO Zip-Table-Count.
027300     ADD      1 TO WS-Distinct-Zips.
027400     MOVE     ZCW-Zip-Code    TO
027500              ZT-Zip-Code (Zip-Table-Count).
027600     MOVE     ZCW-County-Fips TO
027700              ZT-County-Fips (Zip-Table-Count).
027800     MOVE     ZCW-Tot-Ratio   TO
027900              ZT-Tot-Ratio (Zip-Table-Count).
028000*
028100 AA030-Exit.
028200     EXIT.
028300*
028400 AA060-Load-County-Annual.
028500*---------------------------------
028600     READ     COUNTY-ANNUAL
028700              AT END
028800              MOVE "10" TO County-Annual-Status
028900              GO TO AA060-Exit.
029000     ADD      1 TO CAU-Table-Count.
029100     MOVE     CAU-County-Fips TO CT-County-Fips (CAU-Table-Count).
029200     MOVE     CAU-Year        TO CT-Year (CAU-Table-Count).
029300     MOVE     CAU-Unemployment-Rate TO
029400              CT-Unemp-Rate (CAU-Table-Count).
029500     PERFORM  AA065-Add-Year-If-New.
029600     PERFORM  AA066-Add-Fips-Name-If-New.
029700*
029800 AA060-Exit.
029900     EXIT.
030000*
030100 AA065-Add-Year-If-New.
030200*---------------------------------
030300     MOVE     "N" TO WS-Found-Sw.
030400     SEARCH   Year-Table
030500              AT END
030600              NEXT SENTENCE
030700              WHEN YT-Year (Year-Idx) = CAU-Year
030800                   MOVE "Y" TO WS-Found-Sw.
030900     IF       NOT WS-Found
031000              ADD 1 TO Year-Table-Count
031100              MOVE CAU-Year TO YT-Year (Year-Table-Count).
031200*
031300 AA066-Add-Fips-Name-If-New.
031400*---------------------------------
031500     MOVE     "N" TO WS-Found-Sw.
031600     SEARCH   Fips-Name-Table
031700              AT END
031800              NEXT SENTENCE
031900              WHEN FNT-County-Fips (Fips-Idx) = CAU-County-Fips
032000                   MOVE "Y" TO WS-Found-Sw.
032100     IF       NOT WS-Found
032200              ADD 1 TO Fips-Name-Table-Count
032300              MOVE CAU-County-Fips TO
032400                   FNT-County-Fips (Fips-Name-Table-Count)
032500              MOVE CAU-County TO
032600                   FNT-County-Name (Fips-Name-Table-Count).
032700*
032800 AA070-Write-Zip-Annuals.
032900*---------------------------------
033000     PERFORM  AA080-Write-One-Zip-Year
033100              VARYING WS-Year-Sub FROM 1 BY 1
033200              UNTIL WS-Year-Sub > Year-Table-Count.
033300*
033400 AA080-Write-One-Zip-Year.
033500*---------------------------------
033600     MOVE     ZT-Zip-Code (WS-Zip-Sub)     TO ZAU-Zip-Code.
033700     MOVE     YT-Year (WS-Year-Sub)        TO ZAU-Year.
033800     MOVE     ZT-County-Fips (WS-Zip-Sub)  TO ZAU-County-Fips.
033900     MOVE     ZT-Tot-Ratio (WS-Zip-Sub)    TO
034000              ZAU-Zip-To-County-Wgt.
034100     MOVE     SPACES TO ZAU-County.
034200     MOVE     "N" TO WS-Found-Sw.
034300     SEARCH   Fips-Name-Table
034400              AT END
034500              NEXT SENTENCE
034600              WHEN FNT-County-Fips (Fips-Idx) =
034700                      ZT-County-Fips (WS-Zip-Sub)
034800                   MOVE FNT-County-Name (Fips-Idx) TO ZAU-County
034900                   MOVE "Y" TO WS-Found-Sw.
035000     MOVE     "N" TO WS-Found-Sw.
035100     MOVE     ZT-County-Fips (WS-Zip-Sub) TO WS-Lookup-Fips.
035200     MOVE     YT-Year (WS-Year-Sub)       TO WS-Lookup-Year.
035300     SEARCH   CAU-Table
035400              AT END
035500              NEXT SENTENCE
035600              WHEN CT-Key-Alt (CAU-Idx) = WS-Lookup-Key-Alt
035700                   MOVE "Y" TO WS-Found-Sw.
035800     IF       WS-Found
035900              MOVE CT-Unemp-Rate (CAU-Idx) TO
036000                   ZAU-Unemployment-Rate
036100              MOVE "N" TO ZAU-Rate-Missing-Flag
036200     ELSE
036300              MOVE ZERO TO ZAU-Unemployment-Rate
036400              MOVE "Y" TO ZAU-Rate-Missing-Flag.
036500     WRITE    ZAU-Zip-Annual-Record.
036600     IF       Zip-Annual-Status NOT = "00"
036700              DISPLAY "LH050 - WRITE ERROR ON ZIP-ANNUAL - ST "
036800                       Zip-Annual-Status
036900              STOP RUN.
037000     ADD      1 TO WS-Recs-Written.
037100*
037200 AA090-Display-Totals.
037300*----------------------------------
037400     MOVE     WS-Crosswalk-Read TO WS-Read-Rep.
037500     MOVE     WS-Distinct-Zips  TO WS-Zips-Rep.
037600     MOVE     WS-Recs-Written   TO WS-Written-Rep.
037700     MOVE     WS-Ratio-Range-Warn TO WS-Ratio-Warn-Rep.
037800     DISPLAY  "LH050 ZIP-UNEMPLOYMENT - CONTROL TOTALS".
037900     DISPLAY  "  CROSSWALK ROWS READ  - " WS-Read-Rep.
038000     DISPLAY  "  DISTINCT ZIPS        - " WS-Zips-Rep.
038100     DISPLAY  "  ZIP-ANNUAL RECORDS   - " WS-Written-Rep.
038200     DISPLAY  "  TOT-RATIO OUT OF 0-1 - " WS-Ratio-Warn-Rep.










