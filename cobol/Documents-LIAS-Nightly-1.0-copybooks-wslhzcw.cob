000100*******************************************
000200*                                          *
000300*  Record Definition For the Zip-To-County *
000400*     Crosswalk File                        *
000500*     Uses Zip + County as key, multiple    *
000600*     rows per Zip (one per county the ZIP  *
000700*     overlaps).  Non-CA rows are present    *
000800*     in the source and skipped by LH050.    *
000900*******************************************
001000*  File size 17 bytes of data + 5 filler = 22.
001100*
001200* 23/07/87 drp - Created - replaces the three
001300*                near-identical withholding
001400*                table copybooks (one table was
001500*                always going to be enough).
001600* 27/02/23 drp - Repurposed for the HUD/Census
001700*                ZIP-county residential crosswalk
001800*                used in the CA LIHEAP rerun.
001900*
002000 01  ZCW-Crosswalk-Record.
002100     03  ZCW-Zip-Code           pic 9(05).
002200     03  ZCW-County-Fips        pic 9(05).
002300     03  ZCW-State              pic x(02).
002400*        USPS preferred state abbreviation.
002500     03  ZCW-Tot-Ratio          pic 9v9(04).
002600*        Share of the ZIP's addresses in this
002700*        county, 0 thru 1, 4 decimals.
002800     03  filler                 pic x(05).
002900*

