000100***************************************************************
000200*                                                             *
000300*        LH030  -  Join Zip-Year Aggregates To ACS Income    *
000400*                   And Population                           *
000500*                                                             *
000600***************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              LH030.
001200 AUTHOR.                  D. R. PETRILLO.
001300 INSTALLATION.            CA DEPT OF COMMUNITY SERVICES AND
001400                           DEVELOPMENT - LIHEAP DATA SYSTEMS UNIT.
001500 DATE-WRITTEN.            26/06/87.
001600 DATE-COMPILED.
001700 SECURITY.                FOR INTERNAL DEPARTMENT USE ONLY.
001800*
001900* REMARKS.  STEP-03 of the LIHEAP socioeconomic analysis run.
002000*           Loads the 2023 ACS income and population extracts
002100*           into in-memory tables (both arrive sorted ascending
002200*           by Zip-Code) and left-joins them, by Zip-Code only,
002300*           onto each Zip-Year aggregate from LH020.  A ZIP
002400*           with pledge activity but no ACS match is expected,
002500*           not an error - the joined value goes out as zero
002600*           with its missing flag set.
002700*
002800* FILES USED -
002900*           ACS-INCOME        Input   2023 median income by Zip.
003000*           ACS-POPULATION    Input   2023 population by Zip.
003100*           ZIP-YEAR-AGG      Input   from LH020.
003200*           LIHEAP-ACS        Output  joined Zip-Year record.
003300*
003400*---------------------------------------------------------------
003500* CHANGE LOG
003600*---------------------------------------------------------------
003700* 26/06/87 drp - Created, called pymatch at first, income-
003800*                table lookup only, no population table yet.
003900* 11/03/90 drp - Population table added, second SEARCH ALL.
004000* 20/08/92 llm - Table size raised to 5000 entries - the FY92
004100*                extract overflowed the original 2000.
004200* 14/12/96 drp - Missing-match now writes zero and flag 'Y'
004300*                instead of skipping the record - prior
004400*                behaviour silently dropped un-matched ZIPs.
004500* 03/11/98 drp - Y2K: no date fields in this step, nothing to
004600*                change - reviewed for the record.
004700* 01/03/23 drp - Reworked for the CA 2023-2025 LIHEAP rerun -
004800*                renamed pymatch to LH030, new table and
004900*                record layouts.
005000* 03/03/23 kal - Ticket LH-0118.  Income-match and
005100*                population-match counters added for
005200*                AA090-Display-Totals.
005300* 10/08/26 kal - Ticket LH-0157.  Dropped the SPECIAL-NAMES block
005400*                (TOP-OF-FORM/LH-NUMERIC-CLASS/UPSI-0 switch) -
005500*                it was never referenced in the PROCEDURE
005600*                DIVISION, and was never carried over from a
005700*                real source file to begin with.
005800* 10/08/26 kal - Ticket LH-0158.  Corrected the 26/06/87 entry
005900*                above - it used to name a real payroll report
006000*                program directly and describe that file's own
006100*                lookup shape, which wasn't right; renamed the
006200*                old internal name to avoid claiming a lineage
006300*                this program doesn't have.
006400* 10/08/26 kal - Ticket LH-0159.  wslhacs.cob carried both ACI-
006500*                Income-Record and ACP-Population-Record, and
006600*                both FDs below COPYd it unqualified - every
006700*                field got declared twice in the DATA DIVISION
006800*                and every unqualified reference to them went
006900*                ambiguous.  Split into wslhaci.cob and
007000*                wslhapo.cob, one record each.
007100* 10/08/26 kal - Ticket LH-0160.  Put SPECIAL-NAMES back with
007200*                a UPSI-0 test switch, this time actually read
007300*                in AA010-Open-Files to gate a diagnostic
007400*                DISPLAY - LH-0157 dropped a block that was
007500*                never referenced, not the idea of a switch.
007600*
007700 ENVIRONMENT              DIVISION.
007800*================================
007900 CONFIGURATION             SECTION.
008000*--------------------------------
008100 SPECIAL-NAMES.
008200    UPSI-0 IS LH030-Test-Switch.
008300*
008400*
008500 INPUT-OUTPUT             SECTION.
008600 FILE-CONTROL.
008700     SELECT   ACS-INCOME
008800              ASSIGN TO        "ACSINC"
008900              ORGANIZATION     LINE SEQUENTIAL
009000              STATUS           ACS-Income-Status.
009100*
009200     SELECT   ACS-POPULATION
009300              ASSIGN TO        "ACSPOP"
009400              ORGANIZATION     LINE SEQUENTIAL
009500              STATUS           ACS-Population-Status.
009600*
009700     SELECT   ZIP-YEAR-AGG
009800              ASSIGN TO        "ZIPYAGG"
009900              ORGANIZATION     LINE SEQUENTIAL
010000              STATUS           Zip-Year-Agg-Status.
010100*
010200     SELECT   LIHEAP-ACS
010300              ASSIGN TO        "LHACS"
010400              ORGANIZATION     LINE SEQUENTIAL
010500              STATUS           Liheap-Acs-Status.
010600*
010700 DATA                     DIVISION.
010800*================================
010900*
011000 FILE                     SECTION.
011100*
011200 FD  ACS-INCOME.
011300* Ticket LH-0159 - wslhacs.cob used to carry both the Income
011400* and the Population record side by side and got COPYd
011500* unqualified into both FDs below, which doubled every field
011600* name up and left AA030/AA035's unqualified references to
011700* them ambiguous.  Split into its own copybook per record now.
011800     COPY     "wslhaci.cob".
011900*
012000 FD  ACS-POPULATION.
012100* See the LH-0159 note on FD ACS-INCOME above.
012200     COPY     "wslhapo.cob".
012300*
012400 FD  ZIP-YEAR-AGG.
012500     COPY     "wslhzya.cob".
012600*
012700 FD  LIHEAP-ACS.
012800     COPY     "wslhlac.cob".
012900*
013000 WORKING-STORAGE          SECTION.
013100*------------------------
013200 77  Prog-Name            PIC X(15) VALUE "LH030 (1.0.08)".
013300*
013400 01  WS-Data.
013500     03  ACS-Income-Status       PIC XX VALUE ZERO.
013600     03  ACS-Population-Status   PIC XX VALUE ZERO.
013700     03  Zip-Year-Agg-Status     PIC XX VALUE ZERO.
013800     03  Liheap-Acs-Status       PIC XX VALUE ZERO.
013900     03  LH030-EOF-Sw            PIC X  VALUE "N".
014000         88  LH030-At-End              VALUE "Y".
014100     03  WS-Recs-Processed   PIC 9(07) BINARY VALUE ZERO.
014200     03  WS-Income-Matches   PIC 9(07) BINARY VALUE ZERO.
014300     03  WS-Population-Matches PIC 9(07) BINARY VALUE ZERO.
014400     03  filler                   PIC X(04).
014500*
014600 01  ACI-Table-Area.
014700     03  ACI-Table-Count      PIC 9(05) BINARY VALUE ZERO.
014800     03  ACI-Table OCCURS 5000 TIMES
014900                   ASCENDING KEY IS ACI-T-Zip
015000                   INDEXED BY ACI-Idx.
015100         05  ACI-T-Zip        PIC 9(05).
015200         05  ACI-T-Income     PIC 9(07).
015300     03  filler               PIC X(04).
015400*
015500 01  ACP-Table-Area.
015600     03  ACP-Table-Count      PIC 9(05) BINARY VALUE ZERO.
015700     03  ACP-Table OCCURS 5000 TIMES
015800                   ASCENDING KEY IS ACP-T-Zip
015900                   INDEXED BY ACP-Idx.
016000         05  ACP-T-Zip        PIC 9(05).
016100         05  ACP-T-Population PIC 9(08).
016200     03  filler               PIC X(04).
016300*
016400 01  WS-Income-Edit-Area.
016500     03  WS-Income-Work           PIC X(07).
016600 01  WS-Income-Numeric-View REDEFINES WS-Income-Edit-Area
016700                                   PIC 9(07).
016800*
016900 01  WS-Population-Edit-Area.
017000     03  WS-Population-Work       PIC X(08).
017100 01  WS-Population-Numeric-View REDEFINES WS-Population-Edit-Area
017200                                   PIC 9(08).
017300*
017400 01  WS-Zip-Edit-Area.
017500     03  WS-Zip-Work              PIC X(05).
017600 01  WS-Zip-Numeric-View REDEFINES WS-Zip-Edit-Area
017700                                   PIC 9(05).
017800*
017900 01  Control-Totals.
018000     03  WS-Processed-Rep     PIC ZZZ,ZZ9.
018100     03  WS-Income-Rep        PIC ZZZ,ZZ9.
018200     03  WS-Population-Rep    PIC ZZZ,ZZ9.
018300     03  filler               PIC X(04).
018400*
018500 PROCEDURE                DIVISION.
018600*========================
018700*
018800 AA000-Main                SECTION.
018900*--------------------------------
019000     PERFORM  AA010-Open-Files.
019100     PERFORM  AA015-Load-ACS-Tables.
019200     PERFORM  AA020-Read-Aggregate THRU AA020-Exit.
019300*
019400 AA005-Process-Loop.
019500     IF       LH030-At-End
019600              GO TO AA008-Done.
019700     PERFORM  AA030-Lookup-Income.
019800     PERFORM  AA035-Lookup-Population.
019900     PERFORM  AA040-Write-Combined.
020000     PERFORM  AA020-Read-Aggregate THRU AA020-Exit.
020100     GO TO    AA005-Process-Loop.
020200*
020300 AA008-Done.
020400     PERFORM  AA090-Display-Totals.
020500     CLOSE    ACS-INCOME
020600              ACS-POPULATION
020700              ZIP-YEAR-AGG
020800              LIHEAP-ACS.
020900     STOP     RUN.
021000*
021100 AA010-Open-Files.
021200*--------------------------------
021300     OPEN     INPUT  ACS-INCOME
021400                     ACS-POPULATION
021500                     ZIP-YEAR-AGG.
021600     OPEN     OUTPUT LIHEAP-ACS.
021700     IF       Zip-Year-Agg-Status NOT = "00"
021800              DISPLAY "LH030 - CANNOT OPEN ZIP-YEAR-AGG - ST "
021900                       Zip-Year-Agg-Status
022000              STOP RUN.
022100     IF       Liheap-Acs-Status NOT = "00"
022200              DISPLAY "LH030 - CANNOT OPEN LIHEAP-ACS - ST "
022300                       Liheap-Acs-Status
022400              STOP RUN.
022500*
022600    IF       LH030-Test-Switch
022700             DISPLAY  "LH030 - TEST SWITCH ON, FILES OPENED OK".
022800*
022900 AA015-Load-ACS-Tables.
023000*--------------------------------
023100* Both extracts arrive sorted ascending by Zip-Code, which is
023200* also the table's ASCENDING KEY - SEARCH ALL below needs no
023300* separate sort step.
023400*
023500     PERFORM  AA016-Load-Income THRU AA016-Exit
023600              UNTIL ACS-Income-Status = "10".
023700     PERFORM  AA017-Load-Population THRU AA017-Exit
023800              UNTIL ACS-Population-Status = "10".
023900*
024000 AA016-Load-Income.
024100     READ     ACS-INCOME
024200              AT END
024300              MOVE "10" TO ACS-Income-Status
024400              GO TO AA016-Exit.
024500     MOVE     ACI-Zip-Code TO WS-Zip-Work.
024600     MOVE     ACI-Median-Income TO WS-Income-Work.
024700     IF       WS-Zip-Work NOT NUMERIC
024800              OR WS-Income-Work NOT NUMERIC
024900              DISPLAY "LH030 - BAD ACS-INCOME ROW SKIPPED - ZIP "
025000                       ACI-Zip-Code
025100              GO TO AA016-Exit.
025200     ADD      1 TO ACI-Table-Count.
025300     MOVE     WS-Zip-Numeric-View TO ACI-T-Zip (ACI-Table-Count).
025400     MOVE     WS-Income-Numeric-View TO
025500              ACI-T-Income (ACI-Table-Count).
025600*
025700 AA016-Exit.
025800     EXIT.
025900*
026000 AA017-Load-Population.
026100     READ     ACS-POPULATION
026200              AT END
026300              MOVE "10" TO ACS-Population-Status
026400              GO TO AA017-Exit.
026500     MOVE     ACP-Zip-Code TO WS-Zip-Work.
026600     MOVE     ACP-Population TO WS-Population-Work.
026700     IF       WS-Zip-Work NOT NUMERIC
026800              OR WS-Population-Work NOT NUMERIC
026900              DISPLAY "LH030 - BAD ACS-POPULATION ROW SKIPPED-ZIP"
027000                       ACP-Zip-Code
027100              GO TO AA017-Exit.
027200     ADD      1 TO ACP-Table-Count.
027300     MOVE     WS-Zip-Numeric-View TO ACP-T-Zip (ACP-Table-Count).
027400     MOVE     WS-Population-Numeric-View TO
027500              ACP-T-Population (ACP-Table-Count).
027600*
027700 AA017-Exit.
027800     EXIT.
027900*
028000 AA020-Read-Aggregate.
028100*---------------------------------
028200     READ     ZIP-YEAR-AGG
028300              AT END
028400              MOVE     "Y" TO LH030-EOF-Sw
028500              GO TO    AA020-Exit.
028600     ADD      1 TO WS-Recs-Processed.
028700     MOVE     ZYA-Zip-Code       TO LAC-Zip-Code.
028800     MOVE     ZYA-Year           TO LAC-Year.
028900     MOVE     ZYA-Total-Pledge   TO LAC-Total-Pledge.
029000     MOVE     ZYA-Record-Count   TO LAC-Record-Count.
029100*
029200 AA020-Exit.
029300     EXIT.
029400*
029500 AA030-Lookup-Income.
029600*---------------------------------
029700     MOVE     "N" TO LAC-Income-Missing.
029800     SEARCH   ALL ACI-Table
029900              AT END
030000              MOVE ZERO TO LAC-Median-Income
030100              MOVE "Y"  TO LAC-Income-Missing
030200              GO TO AA030-Exit
030300              WHEN ACI-T-Zip (ACI-Idx) = LAC-Zip-Code
030400     MOVE ACI-T-Income (ACI-Idx) TO
030500          LAC-Median-Income
030600     ADD  1 TO WS-Income-Matches.
030700*
030800 AA030-Exit.
030900     EXIT.
031000*
031100 AA035-Lookup-Population.
031200*---------------------------------
031300     MOVE     "N" TO LAC-Population-Missing.
031400     SEARCH   ALL ACP-Table
031500              AT END
031600              MOVE ZERO TO LAC-Population
031700              MOVE "Y"  TO LAC-Population-Missing
031800              GO TO AA035-Exit
031900              WHEN ACP-T-Zip (ACP-Idx) = LAC-Zip-Code
032000     MOVE ACP-T-Population (ACP-Idx) TO
032100          LAC-Population
032200     ADD  1 TO WS-Population-Matches.
032300*
032400 AA035-Exit.
032500     EXIT.
032600*
032700 AA040-Write-Combined.
032800*---------------------------------
032900     WRITE    LAC-Combined-Record.
033000     IF       Liheap-Acs-Status NOT = "00"
033100              DISPLAY "LH030 - WRITE ERROR ON LIHEAP-ACS - ST "
033200                       Liheap-Acs-Status
033300              STOP RUN.
033400*
033500 AA090-Display-Totals.
033600*----------------------------------
033700     MOVE     WS-Recs-Processed    TO WS-Processed-Rep.
033800     MOVE     WS-Income-Matches    TO WS-Income-Rep.
033900     MOVE     WS-Population-Matches TO WS-Population-Rep.
034000     DISPLAY  "LH030 JOIN-ACS - CONTROL TOTALS".
034100     DISPLAY  "  RECORDS PROCESSED    - " WS-Processed-Rep.
034200     DISPLAY  "  INCOME MATCHES       - " WS-Income-Rep.
034300     DISPLAY  "  POPULATION MATCHES   - " WS-Population-Rep.








