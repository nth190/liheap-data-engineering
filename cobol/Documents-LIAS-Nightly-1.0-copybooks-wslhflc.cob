000100*******************************************
000200*                                          *
000300*  Record Definition For the Final LIHEAP  *
000400*     Socioeconomic Analysis File           *
000500*     Uses Zip-Code + Year as key           *
000600*     This is the final output of the       *
000700*     LH010-LH060 job stream - one record   *
000800*     per Zip-Year with LIHEAP activity.    *
000900*******************************************
001000*  File size 79 bytes of data + 9 filler = 88.
001100*  NOTE - the LH job-stream spec worksheet
001200*  quoted 75 bytes for this record; recounting
001300*  the 12 fields below gives 79 - the 4-byte
001400*  gap is probably an old worksheet transcribing
001500*  error.  Using the counted width here - kal.
001600*
001700* 06/08/87 drp - Created, originally as the
001800*                final account record for the
001900*                old job - now carries LIHEAP /
002000*                ACS / unemployment data instead.
002100* 12/03/23 drp - Rebuilt for the CA LIHEAP rerun:
002200*                added County, County-Fips and
002300*                the three missing-data flags.
002400*
002500 01  FLC-Final-Record.
002600     03  FLC-Zip-Code           pic 9(05).
002700     03  FLC-Year               pic 9(04).
002800     03  FLC-Total-Pledge       pic 9(09)v99.
002900     03  FLC-Record-Count       pic 9(07).
003000     03  FLC-Median-Income      pic 9(07).
003100     03  FLC-Population         pic 9(08).
003200     03  FLC-Unemployment-Rate  pic 9(02)v99.
003300     03  FLC-County             pic x(25).
003400     03  FLC-County-Fips        pic 9(05).
003500     03  FLC-Income-Missing     pic x(01).
003600     03  FLC-Population-Missing pic x(01).
003700     03  FLC-Rate-Missing       pic x(01).
003800     03  filler                 pic x(09).
003900*

