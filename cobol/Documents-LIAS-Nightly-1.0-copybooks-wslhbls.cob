000100*******************************************
000200*                                          *
000300*  Record Definition For the BLS County    *
000400*     Monthly Unemployment File             *
000500*     One record per county per month,      *
000600*     flattened from the BLS LAUS extract.  *
000700*     Uses Series-Id + Year + Period as key *
000800*******************************************
000900*  File size 55 bytes of data + 5 filler = 60.
001000*
001100* 09/07/87 drp - Created.
001200* 14/02/23 drp - Period now carries M01-M12
001300*                for monthly and M13 for the
001400*                BLS pre-computed annual - M13
001500*                is read and discarded by LH040,
001600*                never averaged in twice.
001700*
001800 01  BLS-Monthly-Record.
001900     03  BLS-Series-Id          pic x(20).
002000*        Chars 6 thru 10 of Series-Id carry the
002100*        5-digit county FIPS code.
002200     03  BLS-County             pic x(25).
002300     03  BLS-Year               pic 9(04).
002400     03  BLS-Period             pic x(03).
002500*        M01-M12 monthly, M13 = BLS annual avg,
002600*        excluded by LH040.
002700     03  BLS-Unemp-Rate         pic 9(02)v9.
002800     03  filler                 pic x(05).
002900*

