000100***************************************************************
000200*                                                             *
000300*        LH040  -  Roll Monthly County Unemployment Up       *
000400*                   To County-Annual                         *
000500*                                                             *
000600***************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              LH040.
001200 AUTHOR.                  D. R. PETRILLO.
001300 INSTALLATION.            CA DEPT OF COMMUNITY SERVICES AND
001400                           DEVELOPMENT - LIHEAP DATA SYSTEMS UNIT.
001500 DATE-WRITTEN.            09/07/87.
001600 DATE-COMPILED.
001700 SECURITY.                FOR INTERNAL DEPARTMENT USE ONLY.
001800*
001900* REMARKS.  STEP-04 of the LIHEAP socioeconomic analysis run.
002000*           Reads the BLS monthly county unemployment extract,
002100*           sorted by County/Series-Id then Year then Period,
002200*           skips the Period M13 pre-computed annual (it gets
002300*           recomputed here instead, so every county-year is
002400*           averaged the same way), and rolls each County-Year
002500*           up to one annual average rate on a control break.
002600*
002700* FILES USED -
002800*           BLS-MONTHLY      Input   sorted County/Year/Period.
002900*           COUNTY-ANNUAL    Output  one record per County-Year.
003000*
003100*---------------------------------------------------------------
003200* CHANGE LOG
003300*---------------------------------------------------------------
003400* 09/07/87 drp - Created, called pysummry2, cloned from the
003500*                Zip-Year summary - County/Year break instead.
003600* 17/11/89 drp - FIPS extraction added, positions 6 thru 10 of
003700*                Series-Id - previously County name alone keyed
003800*                the break, two counties shared a name once.
003900* 05/06/93 mfl - Partial-year flag added - the FY93 extract
004000*                arrived mid-year for three counties, rate was
004100*                coming out on a 12-month denominator regardless.
004200* 03/11/98 drp - Y2K: Year already carried as ccyy, nothing to
004300*                change - reviewed for the record.
004400* 16/02/23 drp - Reworked for the CA 2023-2025 LIHEAP rerun -
004500*                renamed pysummry2 to LH040, M13 skip added,
004600*                new record layouts.
004700* 17/02/23 kal - Ticket LH-0122.  Annual average rounded
004800*                half-up to 2 decimals via COMPUTE ROUNDED -
004900*                straight division was truncating .005 cases.
005000* 10/08/26 kal - Ticket LH-0157.  Dropped the SPECIAL-NAMES block
005100*                (TOP-OF-FORM/LH-NUMERIC-CLASS/UPSI-0 switch) -
005200*                it was never referenced in the PROCEDURE
005300*                DIVISION, and was never carried over from a
005400*                real source file to begin with.
005500* 10/08/26 kal - Ticket LH-0160.  Put SPECIAL-NAMES back with
005600*                a UPSI-0 test switch, this time actually read
005700*                in AA010-Open-Files to gate a diagnostic
005800*                DISPLAY - LH-0157 dropped a block that was
005900*                never referenced, not the idea of a switch.
006000*
006100 ENVIRONMENT              DIVISION.
006200*================================
006300 CONFIGURATION             SECTION.
006400*--------------------------------
006500 SPECIAL-NAMES.
006600    UPSI-0 IS LH040-Test-Switch.
006700*
006800*
006900 INPUT-OUTPUT             SECTION.
007000 FILE-CONTROL.
007100     SELECT   BLS-MONTHLY
007200              ASSIGN TO        "BLSMON"
007300              ORGANIZATION     LINE SEQUENTIAL
007400              STATUS           Bls-Monthly-Status.
007500*
007600     SELECT   COUNTY-ANNUAL
007700              ASSIGN TO        "CNTYANN"
007800              ORGANIZATION     LINE SEQUENTIAL
007900              STATUS           County-Annual-Status.
008000*
008100 DATA                     DIVISION.
008200*================================
008300*
008400 FILE                     SECTION.
008500*
008600 FD  BLS-MONTHLY.
008700     COPY     "wslhbls.cob".
008800*
008900 FD  COUNTY-ANNUAL.
009000     COPY     "wslhcau.cob".
009100*
009200 WORKING-STORAGE          SECTION.
009300*------------------------
009400 77  Prog-Name            PIC X(15) VALUE "LH040 (1.0.05)".
009500*
009600 01  WS-Data.
009700     03  Bls-Monthly-Status      PIC XX VALUE ZERO.
009800     03  County-Annual-Status    PIC XX VALUE ZERO.
009900     03  LH040-EOF-Sw            PIC X  VALUE "N".
010000         88  LH040-At-End              VALUE "Y".
010100     03  LH040-First-Sw          PIC X  VALUE "Y".
010200         88  LH040-First-Record        VALUE "Y".
010300     03  WS-Recs-Read        PIC 9(07) BINARY VALUE ZERO.
010400     03  WS-Recs-Skipped     PIC 9(07) BINARY VALUE ZERO.
010500     03  WS-Years-Written    PIC 9(07) BINARY VALUE ZERO.
010600     03  filler                   PIC X(04).
010700*
010800 01  WS-Group-Accumulators.
010900     03  WS-Rate-Sum          PIC 9(05)V9(04) BINARY VALUE ZERO.
011000     03  WS-Month-Count       PIC 9(02) BINARY VALUE ZERO.
011100     03  filler               PIC X(04).
011200*
011300 01  WS-Break-Key.
011400     03  WS-This-County-Fips  PIC 9(05).
011500     03  WS-This-Year         PIC 9(04).
011600 01  WS-Break-Key-Alt REDEFINES WS-Break-Key
011700                               PIC X(09).
011800*
011900 01  WS-Prior-Key.
012000     03  WS-Prior-County-Fips PIC 9(05).
012100     03  WS-Prior-Year        PIC 9(04).
012200 01  WS-Prior-Key-Alt REDEFINES WS-Prior-Key
012300                               PIC X(09).
012400*
012500 01  WS-Prior-County-Name     PIC X(25).
012600*
012700 01  WS-Series-Id-Split-Area.
012800     03  WS-Series-Id-Work        PIC X(20).
012900     03  WS-Series-Id-View REDEFINES WS-Series-Id-Work.
013000         05  filler               PIC X(05).
013100         05  WS-Series-Fips       PIC 9(05).
013200         05  filler               PIC X(10).
013300     03  filler                   PIC X(04).
013400*
013500 01  WS-Period-Edit-Area.
013600     03  WS-Period-Work           PIC X(03).
013700     03  WS-Period-Numeric REDEFINES WS-Period-Work.
013800         05  filler               PIC X(01).
013900         05  WS-Period-Number     PIC 9(02).
014000     03  filler                   PIC X(04).
014100*
014200 01  Control-Totals.
014300     03  WS-Read-Rep          PIC ZZZ,ZZ9.
014400     03  WS-Skipped-Rep       PIC ZZZ,ZZ9.
014500     03  WS-Written-Rep       PIC ZZZ,ZZ9.
014600     03  filler               PIC X(04).
014700*
014800 PROCEDURE                DIVISION.
014900*========================
015000*
015100 AA000-Main                SECTION.
015200*--------------------------------
015300     PERFORM  AA010-Open-Files.
015400     PERFORM  AA020-Read-Monthly THRU AA020-Exit.
015500*
015600 AA005-Process-Loop.
015700     IF       LH040-At-End
015800              GO TO AA008-Done.
015900     PERFORM  AA025-Edit-Period THRU AA025-Exit.
016000     IF       WS-Period-Number < 1 OR > 12
016100              ADD  1 TO WS-Recs-Skipped
016200              GO TO AA007-Next.
016300     PERFORM  AA027-Build-Key.
016400     IF       LH040-First-Record
016500              MOVE "N" TO LH040-First-Sw
016600              MOVE WS-Break-Key-Alt TO WS-Prior-Key-Alt
016700              MOVE BLS-County      TO WS-Prior-County-Name
016800              PERFORM AA050-Accumulate
016900              GO TO AA007-Next.
017000     PERFORM  AA030-Test-Break.
017100     PERFORM  AA050-Accumulate.
017200*
017300 AA007-Next.
017400     PERFORM  AA020-Read-Monthly THRU AA020-Exit.
017500     GO TO    AA005-Process-Loop.
017600*
017700 AA008-Done.
017800     IF       NOT LH040-First-Record
017900              PERFORM AA040-Write-Annual.
018000     PERFORM  AA090-Display-Totals.
018100     CLOSE    BLS-MONTHLY
018200              COUNTY-ANNUAL.
018300     STOP     RUN.
018400*
018500 AA010-Open-Files.
018600*--------------------------------
018700     OPEN     INPUT  BLS-MONTHLY.
018800     IF       Bls-Monthly-Status NOT = "00"
018900              DISPLAY "LH040 - CANNOT OPEN BLS-MONTHLY - STATUS "
019000                       Bls-Monthly-Status
019100              STOP RUN.
019200     OPEN     OUTPUT COUNTY-ANNUAL.
019300     IF       County-Annual-Status NOT = "00"
019400              DISPLAY "LH040 - CANNOT OPEN COUNTY-ANNUAL - ST "
019500                       County-Annual-Status
019600              STOP RUN.
019700*
019800    IF       LH040-Test-Switch
019900             DISPLAY  "LH040 - TEST SWITCH ON, FILES OPENED OK".
020000*
020100 AA020-Read-Monthly.
020200*---------------------------------
020300     READ     BLS-MONTHLY
020400              AT END
020500              MOVE     "Y" TO LH040-EOF-Sw
020600              GO TO    AA020-Exit.
020700     ADD      1 TO WS-Recs-Read.
020800*
020900 AA020-Exit.
021000     EXIT.
021100*
021200 AA025-Edit-Period.
021300*---------------------------------
021400     MOVE     BLS-Period TO WS-Period-Work.
021500*
021600 AA025-Exit.
021700     EXIT.
021800*
021900 AA027-Build-Key.
022000*---------------------------------
022100     MOVE     BLS-Series-Id TO WS-Series-Id-Work.
022200     MOVE     WS-Series-Fips TO WS-This-County-Fips.
022300     MOVE     BLS-Year       TO WS-This-Year.
022400*
022500 AA030-Test-Break.
022600*---------------------------------
022700* County-Fips/Year changed since the last record - flush the
022800* county-year built so far and start a fresh one.
022900*
023000     IF       WS-Break-Key-Alt NOT = WS-Prior-Key-Alt
023100              PERFORM AA040-Write-Annual
023200              MOVE WS-Break-Key-Alt TO WS-Prior-Key-Alt
023300              MOVE BLS-County TO WS-Prior-County-Name.
023400*
023500 AA040-Write-Annual.
023600*---------------------------------
023700     MOVE     WS-Prior-Year        TO CAU-Year.
023800     MOVE     WS-Prior-County-Name TO CAU-County.
023900     MOVE     WS-Prior-County-Fips TO CAU-County-Fips.
024000     COMPUTE  CAU-Unemployment-Rate ROUNDED =
024100              WS-Rate-Sum / WS-Month-Count.
024200     MOVE     WS-Month-Count       TO CAU-Months-Count.
024300     IF       WS-Month-Count = 12
024400              MOVE "F" TO CAU-Full-Year-Flag
024500     ELSE
024600              MOVE "P" TO CAU-Full-Year-Flag.
024700     WRITE    CAU-County-Annual-Record.
024800     IF       County-Annual-Status NOT = "00"
024900              DISPLAY "LH040 - WRITE ERROR ON COUNTY-ANNUAL - ST "
025000                       County-Annual-Status
025100              STOP RUN.
025200     ADD      1 TO WS-Years-Written.
025300     MOVE     ZERO TO WS-Rate-Sum
025400                       WS-Month-Count.
025500*
025600 AA050-Accumulate.
025700*---------------------------------
025800     ADD      BLS-Unemp-Rate TO WS-Rate-Sum.
025900     ADD      1             TO WS-Month-Count.
026000*
026100 AA090-Display-Totals.
026200*----------------------------------
026300     MOVE     WS-Recs-Read     TO WS-Read-Rep.
026400     MOVE     WS-Recs-Skipped  TO WS-Skipped-Rep.
026500     MOVE     WS-Years-Written TO WS-Written-Rep.
026600     DISPLAY  "LH040 COUNTY-ANNUAL-UNEMPLOYMENT - CONTROL TOTALS".
026700     DISPLAY  "  RECORDS READ          - " WS-Read-Rep.
026800     DISPLAY  "  RECORDS SKIPPED (M13)  - " WS-Skipped-Rep.
026900     DISPLAY  "  COUNTY-YEARS WRITTEN  - " WS-Written-Rep.





