000100*******************************************
000200*                                          *
000300*  Record Definition For LIHEAP Pledge     *
000400*           File                           *
000500*     No key - processed in file order     *
000600*******************************************
000700*  File size 40 bytes of data + 5 filler = 45,
000800*  used for both the raw input pledge file and
000900*  the cleaned pledge file - same 4 fields, same
001000*  widths, only the content differs (cleaned =
001100*  validated).
001200*
001300* THESE FIELD DEFINITIONS MAY NEED CHANGING
001400*
001500* 12/05/87 drp - Created for the FY87 LIHEAP
001600*                extract run.
001700* 03/11/98 drp - Y2K: YearMo widened believed
001800*                safe already (ccyymm form used
001900*                from the outset) - no change.
002000* 14/02/23 drp - Reworked for the 2023-2025 CA
002100*                LIHEAP socioeconomic pipeline.
002200*                City widened to 20, Pledge-Amt
002300*                widened to 9(7)v99.
002400* 19/02/23 drp - Filler added for growth - see
002500*                LH010 change log.
002600*
002700 01  LH-Pledge-Record.
002800*    LH-City is upper case, left justified, trailing spaces.
002900     03  LH-City                pic x(20).
003000*    LH-Year-Mo is ccyymm, 202301 thru 202512 when cleaned.
003100     03  LH-Zip-Code            pic 9(05).
003200     03  LH-Year-Mo             pic 9(06).
003300     03  LH-Pledge-Amount       pic 9(07)v99.
003400     03  filler                 pic x(05).
003500*

