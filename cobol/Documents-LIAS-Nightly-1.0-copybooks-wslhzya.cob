000100*******************************************
000200*                                          *
000300*  Record Definition For Zip-Year          *
000400*     Pledge Aggregate File                *
000500*     Uses Zip-Code + Year as key          *
000600*     (ascending, control-break order)     *
000700*******************************************
000800*  File size 27 bytes of data + 6 filler = 33.
000900*
001000* 18/05/87 drp - Created for the FY87 LIHEAP
001100*                extract run.
001200* 22/02/23 drp - Record_count widened to 9(7)
001300*                and total-pledge to 9(9)v99
001400*                for the CA 2023-2025 rerun -
001500*                old widths could not hold a
001600*                three-year statewide total.
001700*
001800 01  ZYA-Zip-Year-Record.
001900     03  ZYA-Zip-Code           pic 9(05).
002000     03  ZYA-Year               pic 9(04).
002100     03  ZYA-Total-Pledge       pic 9(09)v99.
002200     03  ZYA-Record-Count       pic 9(07).
002300     03  filler                 pic x(06).
002400*

