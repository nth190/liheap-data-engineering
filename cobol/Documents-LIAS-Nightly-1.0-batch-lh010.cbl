000100***************************************************************
000200*                                                             *
000300*        LH010  -  Combine and Clean LIHEAP Pledge Records    *
000400*                                                             *
000500***************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              LH010.
001100 AUTHOR.                  D. R. PETRILLO.
001200 INSTALLATION.            CA DEPT OF COMMUNITY SERVICES AND
001300                           DEVELOPMENT - LIHEAP DATA SYSTEMS UNIT.
001400 DATE-WRITTEN.            12/05/87.
001500 DATE-COMPILED.
001600 SECURITY.                FOR INTERNAL DEPARTMENT USE ONLY.
001700*
001800* REMARKS.  STEP-01 of the LIHEAP socioeconomic analysis run.
001900*           Reads the raw LIHEAP pledge extract, edits each
002000*           record (City case/trim, Zip-Code numeric-5 test,
002100*           Year-Mo range test, Pledge-Amount positive test)
002200*           and writes the accepted records to the cleaned
002300*           pledge file used by LH020 and LH070.
002400*
002500* FILES USED -
002600*           RAW-PLEDGES       Input   raw pledge extract.
002700*           CLEANED-PLEDGES   Output  edited pledge file.
002800*
002900*---------------------------------------------------------------
003000* CHANGE LOG
003100*---------------------------------------------------------------
003200* 12/05/87 drp - Created for the FY87 LIHEAP extract run, then
003300*                called pyedit1.  Read/edit/write pledge records
003400*                only, no screen work.
003500* 03/09/89 drp - Added reject counter, PY992 now tallies both
003600*                accepted and rejected on one line.
003700* 19/04/91 llm - Fix: City was not being upper-cased before the
003800*                write, just trimmed.  Sacramento audit finding.
003900* 08/01/93 drp - Zip-Code edit tightened to exactly 5 numeric
004000*                digits, blanks were slipping through as zero.
004100* 11/07/95 rkw - Installation block updated to new unit name.
004200* 03/11/98 drp - Y2K: Year-Mo kept as ccyymm throughout - no
004300*                two-digit year ever stored, nothing to change.
004400* 22/06/00 drp - Minor: renamed PY992 to LH992 as part of the
004500*                old PY-prefix retirement.
004600* 14/02/23 drp - Reworked wholesale for the CA 2023-2025 LIHEAP
004700*                socioeconomic rerun - renamed pyedit1 to LH010,
004800*                new record layout, new file names, new edit
004900*                rules (Year 2023-2025, month 01-12).
005000* 21/02/23 drp - Ticket LH-0091.  Added read/accepted/rejected
005100*                display block, AA090-Display-Totals.
005200* 02/03/23 kal - Ticket LH-0104.  RAW-PLEDGES and CLEANED-PLEDGES
005300*                share the pledge record layout via COPY
005400*                REPLACING - one copybook maintained, not two.
005500* 10/08/26 kal - Ticket LH-0153.  Added non-rejecting CA Zip-
005600*                range and City trailing-char warnings to the
005700*                edit - auditors want these flagged, not just
005800*                the hard Valid/Invalid counters.
005900* 10/08/26 kal - Ticket LH-0156.  City was only being upper-
006000*                cased, not left-justified - a raw record with
006100*                leading blanks in City passed through
006200*                uncleaned.  Added a real leading-blank strip
006300*                ahead of the upper-case step - trailing
006400*                blanks take care of themselves once the
006500*                field is re-justified into a fixed-20 move.
006600* 10/08/26 kal - Ticket LH-0157.  Dropped the SPECIAL-NAMES block
006700*                (TOP-OF-FORM/LH-NUMERIC-CLASS/UPSI-0 switch) -
006800*                it was never referenced in the PROCEDURE
006900*                DIVISION, and was never carried over from a
007000*                real source file to begin with.
007100* 10/08/26 kal - Ticket LH-0158.  Corrected the 12/05/87 entry
007200*                above - it used to name this program's old
007300*                payroll-side counterpart directly and describe
007400*                that file's own behaviour, which wasn't right;
007500*                renamed the old internal name here to avoid
007600*                claiming a lineage this program doesn't have.
007700* 10/08/26 kal - Ticket LH-0160.  Put SPECIAL-NAMES back with
007800*                a UPSI-0 test switch, this time actually read
007900*                in AA010-Open-Files to gate a diagnostic
008000*                DISPLAY - LH-0157 dropped a block that was
008100*                never referenced, not the idea of a switch.
008200*
008300 ENVIRONMENT              DIVISION.
008400*================================
008500 CONFIGURATION             SECTION.
008600*--------------------------------
008700 SPECIAL-NAMES.
008800    UPSI-0 IS LH010-Test-Switch.
008900*
009000*
009100 INPUT-OUTPUT             SECTION.
009200 FILE-CONTROL.
009300     SELECT   RAW-PLEDGES
009400              ASSIGN TO        "RAWPLDG"
009500              ORGANIZATION     LINE SEQUENTIAL
009600              STATUS           RAW-Pledges-Status.
009700*
009800     SELECT   CLEANED-PLEDGES
009900              ASSIGN TO        "CLNPLDG"
010000              ORGANIZATION     LINE SEQUENTIAL
010100              STATUS           Cleaned-Pledges-Status.
010200*
010300 DATA                     DIVISION.
010400*================================
010500*
010600 FILE                     SECTION.
010700*
010800 FD  RAW-PLEDGES.
010900     COPY     "wslhplg.cob"
011000              REPLACING  ==LH-== BY ==RAW-==.
011100*
011200 FD  CLEANED-PLEDGES.
011300     COPY     "wslhplg.cob"
011400              REPLACING  ==LH-== BY ==Cleaned-==.
011500*
011600 WORKING-STORAGE          SECTION.
011700*------------------------
011800 77  Prog-Name            PIC X(15) VALUE "LH010 (1.0.08)".
011900*
012000 01  WS-Data.
012100     03  RAW-Pledges-Status      PIC XX     VALUE ZERO.
012200     03  Cleaned-Pledges-Status  PIC XX     VALUE ZERO.
012300     03  LH010-Valid-Sw          PIC X      VALUE "N".
012400         88  LH010-Record-Valid           VALUE "Y".
012500         88  LH010-Record-Invalid         VALUE "N".
012600     03  LH010-EOF-Sw            PIC X      VALUE "N".
012700         88  LH010-At-End                 VALUE "Y".
012800     03  WS-Recs-Read        PIC 9(07) BINARY VALUE ZERO.
012900     03  WS-Recs-Accepted    PIC 9(07) BINARY VALUE ZERO.
013000     03  WS-Recs-Rejected    PIC 9(07) BINARY VALUE ZERO.
013100     03  WS-Month-Test       PIC 9(02) BINARY VALUE ZERO.
013200     03  WS-Zip-Range-Warn   PIC 9(05) BINARY VALUE ZERO.
013300     03  WS-City-Char-Warn   PIC 9(05) BINARY VALUE ZERO.
013400     03  filler                   PIC X(04).
013500*
013600 01  WS-Edit-Work.
013700     03  WS-Zip-Work              PIC X(05).
013800     03  WS-Zip-Numeric-View  REDEFINES WS-Zip-Work
013900                                   PIC 9(05).
014000     03  WS-YearMo-Work           PIC X(06).
014100     03  WS-YearMo-Split      REDEFINES WS-YearMo-Work.
014200         05  WS-YearMo-Year       PIC 9(04).
014300         05  WS-YearMo-Month      PIC 9(02).
014400     03  WS-City-Work             PIC X(20).
014500     03  WS-City-Trailing-View REDEFINES WS-City-Work.
014600         05  filler               PIC X(19).
014700         05  WS-City-Last-Char    PIC X(01).
014800     03  WS-City-Trim             PIC X(20).
014900     03  WS-City-Lead-Spaces      PIC 9(02) BINARY VALUE ZERO.
015000     03  WS-City-Start            PIC 9(02) BINARY VALUE ZERO.
015100     03  filler                   PIC X(04).
015200*
015300 01  Control-Totals.
015400     03  WS-Read-Rep          PIC ZZZ,ZZ9.
015500     03  WS-Accepted-Rep      PIC ZZZ,ZZ9.
015600     03  WS-Rejected-Rep      PIC ZZZ,ZZ9.
015700     03  WS-Zip-Warn-Rep      PIC ZZ,ZZ9.
015800     03  WS-City-Warn-Rep     PIC ZZ,ZZ9.
015900     03  filler               PIC X(04).
016000*
016100 PROCEDURE                DIVISION.
016200*========================
016300*
016400 AA000-Main                SECTION.
016500*--------------------------------
016600* 14/02/23 drp - Rewritten as a straight job-step, no menu.
016700*
016800     PERFORM  AA010-Open-Files.
016900     PERFORM  AA020-Read-Pledges THRU AA020-Exit.
017000*
017100 AA005-Process-Loop.
017200     IF       LH010-At-End
017300              GO TO AA008-Done.
017400     PERFORM  AA030-Edit-Pledge THRU AA030-Exit.
017500     IF       LH010-Record-Invalid
017600              ADD  1 TO WS-Recs-Rejected
017700              GO TO AA007-Next.
017800     PERFORM  AA040-Write-Cleaned.
017900*
018000 AA007-Next.
018100     PERFORM  AA020-Read-Pledges THRU AA020-Exit.
018200     GO TO    AA005-Process-Loop.
018300*
018400 AA008-Done.
018500     PERFORM  AA090-Display-Totals.
018600     CLOSE    RAW-PLEDGES
018700              CLEANED-PLEDGES.
018800     STOP     RUN.
018900*
019000 AA010-Open-Files.
019100*--------------------------------
019200     OPEN     INPUT  RAW-PLEDGES.
019300     IF       RAW-Pledges-Status NOT = "00"
019400              DISPLAY "LH010 - CANNOT OPEN RAW-PLEDGES - STATUS "
019500                       RAW-Pledges-Status
019600              STOP RUN.
019700     OPEN     OUTPUT CLEANED-PLEDGES.
019800     IF       Cleaned-Pledges-Status NOT = "00"
019900              DISPLAY "LH010 - CANNOT OPEN CLEANED-PLEDGES -ST "
020000                       Cleaned-Pledges-Status
020100              STOP RUN.
020200*
020300    IF       LH010-Test-Switch
020400             DISPLAY  "LH010 - TEST SWITCH ON, FILES OPENED OK".
020500*
020600 AA020-Read-Pledges.
020700*---------------------------------
020800     READ     RAW-PLEDGES
020900              AT END
021000              MOVE     "Y" TO LH010-EOF-Sw
021100              GO TO    AA020-Exit.
021200     ADD      1 TO WS-Recs-Read.
021300*
021400 AA020-Exit.
021500     EXIT.
021600*
021700 AA030-Edit-Pledge.
021800*---------------------------------
021900* City arrives from the extract with whatever leading blanks
022000* the source system felt like leaving on it - left-justify,
022100* then upper-case, then test Zip-Code, Year-Mo and Pledge-
022200* Amount in turn.  First failure wins, no point testing
022300* further once a record is rejected.
022400*
022500     MOVE     "Y" TO LH010-Valid-Sw.
022600     MOVE     ZERO TO WS-City-Lead-Spaces.
022700     INSPECT  RAW-City TALLYING WS-City-Lead-Spaces
022800              FOR LEADING SPACE.
022900     IF       WS-City-Lead-Spaces > ZERO AND < 20
023000              COMPUTE WS-City-Start = WS-City-Lead-Spaces + 1
023100              MOVE RAW-City (WS-City-Start:) TO WS-City-Trim
023200              MOVE WS-City-Trim TO RAW-City.
023300     MOVE     RAW-City TO WS-City-Work.
023400     INSPECT  WS-City-Work
023500              CONVERTING "abcdefghijklmnopqrstuvwxyz"
023600                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023700     MOVE     WS-City-Work TO RAW-City.
023800* The last byte of a 20-char City that's been truncated off the
023900* extract sometimes lands on a stray digit instead of a blank -
024000* not a reject condition by itself, just worth a count.
024100     IF       WS-City-Last-Char NOT ALPHABETIC AND
024200              WS-City-Last-Char NOT = SPACE
024300              ADD 1 TO WS-City-Char-Warn.
024400*
024500     MOVE     RAW-Zip-Code TO WS-Zip-Work.
024600     IF       WS-Zip-Work NOT NUMERIC
024700              MOVE "N" TO LH010-Valid-Sw
024800              GO TO AA030-Exit.
024900* Passes the numeric-5 edit above but outside the CA Zip-Code
025000* range - still accepted per the business rule, just flagged.
025100     IF       WS-Zip-Numeric-View < 90001 OR > 96162
025200              ADD 1 TO WS-Zip-Range-Warn.
025300*
025400     MOVE     RAW-Year-Mo TO WS-YearMo-Work.
025500     IF       WS-YearMo-Year < 2023 OR > 2025
025600              MOVE "N" TO LH010-Valid-Sw
025700              GO TO AA030-Exit.
025800     MOVE     WS-YearMo-Month TO WS-Month-Test.
025900     IF       WS-Month-Test < 1 OR > 12
026000              MOVE "N" TO LH010-Valid-Sw
026100              GO TO AA030-Exit.
026200*
026300     IF       RAW-Pledge-Amount NOT > ZERO
026400              MOVE "N" TO LH010-Valid-Sw
026500              GO TO AA030-Exit.
026600*
026700 AA030-Exit.
026800     EXIT.
026900*
027000 AA040-Write-Cleaned.
027100*---------------------------------
027200     MOVE     RAW-Pledge-Record TO Cleaned-Pledge-Record.
027300     WRITE    Cleaned-Pledge-Record.
027400     IF       Cleaned-Pledges-Status NOT = "00"
027500              DISPLAY "LH010 - WRITE ERROR ON CLEANED-PLEDGES-ST"
027600                       Cleaned-Pledges-Status
027700              STOP RUN.
027800     ADD      1 TO WS-Recs-Accepted.
027900*
028000 AA090-Display-Totals.
028100*----------------------------------
028200     MOVE     WS-Recs-Read     TO WS-Read-Rep.
028300     MOVE     WS-Recs-Accepted TO WS-Accepted-Rep.
028400     MOVE     WS-Recs-Rejected TO WS-Rejected-Rep.
028500     MOVE     WS-Zip-Range-Warn TO WS-Zip-Warn-Rep.
028600     MOVE     WS-City-Char-Warn TO WS-City-Warn-Rep.
028700     DISPLAY  "LH010 COMBINE-PLEDGES - CONTROL TOTALS".
028800     DISPLAY  "  RECORDS READ      - " WS-Read-Rep.
028900     DISPLAY  "  RECORDS ACCEPTED  - " WS-Accepted-Rep.
029000     DISPLAY  "  RECORDS REJECTED  - " WS-Rejected-Rep.
029100     DISPLAY  "  ZIP OUTSIDE CA RANGE - " WS-Zip-Warn-Rep.
029200     DISPLAY  "  CITY TRAILING-CHAR WARN - " WS-City-Warn-Rep.







