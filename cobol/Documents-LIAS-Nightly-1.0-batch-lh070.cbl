000100***************************************************************
000200*                                                             *
000300*        LH070  -  Reproducibility Check On The Cleaned       *
000400*                   Pledge File                                *
000500*                                                             *
000600***************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              LH070.
001200 AUTHOR.                  D. R. PETRILLO.
001300 INSTALLATION.            CA DEPT OF COMMUNITY SERVICES AND
001400                           DEVELOPMENT - LIHEAP DATA SYSTEMS UNIT.
001500 DATE-WRITTEN.            18/08/87.
001600 DATE-COMPILED.
001700 SECURITY.                FOR INTERNAL DEPARTMENT USE ONLY.
001800*
001900* REMARKS.  VERIFY step of the LIHEAP socioeconomic analysis
002000*           run.  Re-reads the cleaned pledge file end to end,
002100*           independent of the LH020-LH060 job stream, and
002200*           displays a control-total block that a second run
002300*           over the same cleaned pledge file must reproduce
002400*           exactly - record count, total and average pledge,
002500*           distinct cities, distinct ZIP codes.
002600*
002700* FILES USED -
002800*           CLEANED-PLEDGES  Input   from LH010, re-read whole.
002900*
003000*---------------------------------------------------------------
003100* CHANGE LOG
003200*---------------------------------------------------------------
003300* 18/08/87 drp - Created, called pyaudit, the old end-of-run
003400*                checksum step - same idea, re-read and re-total
003500*                independent of the main job stream.
003600* 09/09/92 drp - Distinct-payee count added, an auditor asked
003700*                how many unique names were in a quarter's run.
003800* 03/11/98 drp - Y2K: nothing date-sensitive re-read here besides
003900*                what LH010 already cleaned - reviewed only.
004000* 21/03/23 drp - Reworked for the CA 2023-2025 LIHEAP rerun -
004100*                renamed pyaudit to LH070, distinct-payee count
004200*                changed to distinct-city and distinct-ZIP
004300*                counts, average pledge added.
004400* 22/03/23 kal - Ticket LH-0145.  Average rounded half-up via
004500*                COMPUTE ROUNDED - straight division on the
004600*                pilot run was off by a penny against the hand
004700*                check.
004800* 09/08/26 kal - Ticket LH-0151.  Added year-range, large-pledge
004900*                and bad-ZIP edit checks to the reproducibility
005000*                pass - the auditors wanted the second independent
005100*                read to also flag what it found, not just re-tot.
005200* 10/08/26 kal - Ticket LH-0157.  Dropped the SPECIAL-NAMES block
005300*                (TOP-OF-FORM/LH-NUMERIC-CLASS/UPSI-0 switch) -
005400*                it was never referenced in the PROCEDURE
005500*                DIVISION, and was never carried over from a
005600*                real source file to begin with.
005700* 10/08/26 kal - Ticket LH-0160.  Put SPECIAL-NAMES back with
005800*                a UPSI-0 test switch, this time actually read
005900*                in AA010-Open-Files to gate a diagnostic
006000*                DISPLAY - LH-0157 dropped a block that was
006100*                never referenced, not the idea of a switch.
006200* 10/08/26 kal - Ticket LH-0161.  AA008-Done was calling
006300*                AA060-Compute-Average with no THRU - that
006400*                paragraph GOes TO AA060-Exit on a zero-record
006500*                run, which fell straight through into AA090
006600*                without ever coming back to AA008-Done, so
006700*                the CLOSE/STOP RUN after it never ran.  Added
006800*                THRU AA060-Exit to match every other PERFORM
006900*                of a GO-TO-bearing paragraph in this file.
007000*
007100 ENVIRONMENT              DIVISION.
007200*================================
007300 CONFIGURATION             SECTION.
007400*--------------------------------
007500 SPECIAL-NAMES.
007600    UPSI-0 IS LH070-Test-Switch.
007700*
007800*
007900 INPUT-OUTPUT             SECTION.
008000 FILE-CONTROL.
008100     SELECT   CLEANED-PLEDGES
008200              ASSIGN TO        "CLNPLDG"
008300              ORGANIZATION     LINE SEQUENTIAL
008400              STATUS           Cleaned-Pledges-Status.
008500*
008600 DATA                     DIVISION.
008700*================================
008800*
008900 FILE                     SECTION.
009000*
009100 FD  CLEANED-PLEDGES.
009200     COPY     "wslhplg.cob"
009300              REPLACING  ==LH-== BY ==Cleaned-==.
009400*
009500 WORKING-STORAGE          SECTION.
009600*------------------------
009700 77  Prog-Name            PIC X(15) VALUE "LH070 (1.0.05)".
009800*
009900 01  WS-Data.
010000     03  Cleaned-Pledges-Status  PIC XX VALUE ZERO.
010100     03  LH070-EOF-Sw            PIC X  VALUE "N".
010200         88  LH070-At-End              VALUE "Y".
010300     03  WS-Recs-Read        PIC 9(07) BINARY VALUE ZERO.
010400     03  WS-City-Sub         PIC 9(05) BINARY VALUE ZERO.
010500     03  WS-Zip-Sub          PIC 9(05) BINARY VALUE ZERO.
010600     03  WS-Year-Anomaly-Count    PIC 9(03) BINARY VALUE ZERO.
010700     03  WS-High-Pledge-Count     PIC 9(03) BINARY VALUE ZERO.
010800     03  WS-Zip-Reject-Count      PIC 9(03) BINARY VALUE ZERO.
010900     03  filler                   PIC X(04).
011000*
011100 01  WS-Pledge-Totals.
011200     03  WS-Total-Pledge      PIC 9(11)V99 VALUE ZERO.
011300     03  WS-Average-Pledge    PIC 9(09)V99 VALUE ZERO.
011400     03  filler               PIC X(04).
011500*
011600 01  City-Table-Area.
011700     03  City-Table-Count     PIC 9(05) BINARY VALUE ZERO.
011800     03  City-Table OCCURS 5000 TIMES
011900                   INDEXED BY City-Idx.
012000         05  CTT-City         PIC X(20).
012100     03  filler               PIC X(04).
012200*
012300 01  Zip-Table-Area.
012400     03  Zip-Table-Count      PIC 9(05) BINARY VALUE ZERO.
012500     03  Zip-Table OCCURS 2000 TIMES
012600                  INDEXED BY Zip-Idx.
012700         05  ZPT-Zip-Code     PIC 9(05).
012800     03  filler               PIC X(04).
012900*
013000 01  WS-Found-Sw              PIC X  VALUE "N".
013100     88  WS-Found                     VALUE "Y".
013200 01  WS-YearMo-Edit-Area.
013300     03  WS-YearMo-Work           PIC 9(06).
013400     03  WS-YearMo-View REDEFINES WS-YearMo-Work.
013500         05  WS-YearMo-Year       PIC 9(04).
013600         05  WS-YearMo-Month      PIC 9(02).
013700     03  filler                   PIC X(04).
013800*
013900 01  WS-Zip-Edit-Area.
014000     03  WS-Zip-Edit-Work         PIC X(05).
014100     03  WS-Zip-Edit-View REDEFINES WS-Zip-Edit-Work
014200                                  PIC 9(05).
014300     03  filler                   PIC X(04).
014400*
014500 01  WS-Pledge-Edit-Area.
014600     03  WS-Pledge-Work           PIC 9(07)V99.
014700     03  WS-Pledge-Whole-View REDEFINES WS-Pledge-Work.
014800         05  WS-Pledge-Whole      PIC 9(07).
014900         05  WS-Pledge-Cents      PIC 9(02).
015000     03  filler                   PIC X(04).
015100*
015200 01  Control-Totals.
015300     03  WS-Read-Rep          PIC ZZZ,ZZ9.
015400     03  WS-Cities-Rep        PIC ZZZ,ZZ9.
015500     03  WS-Zips-Rep          PIC ZZZ,ZZ9.
015600     03  WS-Total-Rep         PIC Z,ZZZ,ZZZ,ZZ9.99.
015700     03  WS-Average-Rep       PIC ZZZ,ZZ9.99.
015800     03  WS-Year-Anom-Rep     PIC ZZ9.
015900     03  WS-High-Anom-Rep     PIC ZZ9.
016000     03  WS-Zip-Reject-Rep    PIC ZZ9.
016100     03  filler               PIC X(04).
016200*
016300 PROCEDURE                DIVISION.
016400*========================
016500*
016600 AA000-Main                SECTION.
016700*--------------------------------
016800     PERFORM  AA010-Open-Files.
016900     PERFORM  AA020-Read-Cleaned THRU AA020-Exit.
017000*
017100 AA005-Process-Loop.
017200     IF       LH070-At-End
017300              GO TO AA008-Done.
017400     PERFORM  AA030-Accumulate.
017500     PERFORM  AA035-Check-Year-Range.
017600     PERFORM  AA040-Add-City-If-New THRU AA040-Exit.
017700     PERFORM  AA050-Add-Zip-If-New THRU AA050-Exit.
017800     PERFORM  AA020-Read-Cleaned THRU AA020-Exit.
017900     GO TO    AA005-Process-Loop.
018000*
018100 AA008-Done.
018200     PERFORM  AA060-Compute-Average THRU AA060-Exit.
018300     PERFORM  AA090-Display-Totals.
018400     CLOSE    CLEANED-PLEDGES.
018500     STOP     RUN.
018600*
018700 AA010-Open-Files.
018800*--------------------------------
018900     OPEN     INPUT  CLEANED-PLEDGES.
019000     IF       Cleaned-Pledges-Status NOT = "00"
019100              DISPLAY "LH070 - CANNOT OPEN CLEANED-PLEDGES -ST "
019200                       Cleaned-Pledges-Status
019300              STOP RUN.
019400*
019500    IF       LH070-Test-Switch
019600             DISPLAY  "LH070 - TEST SWITCH ON, FILES OPENED OK".
019700*
019800 AA020-Read-Cleaned.
019900*---------------------------------
020000     READ     CLEANED-PLEDGES
020100              AT END
020200              MOVE     "Y" TO LH070-EOF-Sw
020300              GO TO    AA020-Exit.
020400     ADD      1 TO WS-Recs-Read.
020500*
020600 AA020-Exit.
020700     EXIT.
020800*
020900 AA030-Accumulate.
021000*---------------------------------
021100     MOVE     Cleaned-Pledge-Amount TO WS-Pledge-Work.
021200     ADD      WS-Pledge-Work TO WS-Total-Pledge.
021300* Pledge_Amount over $50,000 whole dollars gets flagged for
021400* the auditor same as the old pyaudit large-item list did.
021500     IF       WS-Pledge-Whole > 50000
021600              ADD 1 TO WS-High-Pledge-Count.
021700*
021800 AA035-Check-Year-Range.
021900*---------------------------------
022000     MOVE     Cleaned-Year-Mo TO WS-YearMo-Work.
022100     IF       WS-YearMo-Year < 2023 OR > 2025
022200              ADD 1 TO WS-Year-Anomaly-Count.
022300*
022400 AA040-Add-City-If-New.
022500*---------------------------------
022600     MOVE     "N" TO WS-Found-Sw.
022700     SEARCH   City-Table
022800              AT END
022900              NEXT SENTENCE
023000              WHEN     CTT-City (City-Idx) = Cleaned-City
023100                       MOVE "Y" TO WS-Found-Sw.
023200     IF       NOT WS-Found
023300              ADD 1 TO City-Table-Count
023400              MOVE Cleaned-City TO CTT-City (City-Table-Count).
023500*
023600 AA040-Exit.
023700     EXIT.
023800*
023900 AA050-Add-Zip-If-New.
024000*---------------------------------
024100* Cleaned-Zip-Code comes off a LINE SEQUENTIAL READ, so a
024200* numeric PICTURE does not by itself guarantee a numeric value
024300* made it onto the record - edit it before it goes in the table.
024400     MOVE     Cleaned-Zip-Code TO WS-Zip-Edit-Work.
024500     IF       WS-Zip-Edit-Work NOT NUMERIC
024600              ADD 1 TO WS-Zip-Reject-Count
024700              DISPLAY "LH070 - BAD ZIP CODE ON CLEANED-PLEDGES - "
024800                       Cleaned-Zip-Code
024900              GO TO AA050-Exit.
025000     MOVE     "N" TO WS-Found-Sw.
025100     SEARCH   Zip-Table
025200              AT END
025300              NEXT SENTENCE
025400              WHEN     ZPT-Zip-Code (Zip-Idx) = Cleaned-Zip-Code
025500                       MOVE "Y" TO WS-Found-Sw.
025600     IF       NOT WS-Found
025700              ADD 1 TO Zip-Table-Count
025800              MOVE     WS-Zip-Edit-View TO
025900                       ZPT-Zip-Code (Zip-Table-Count).
026000*
026100 AA050-Exit.
026200     EXIT.
026300*
026400 AA060-Compute-Average.
026500*---------------------------------
026600     IF       WS-Recs-Read = ZERO
026700              MOVE ZERO TO WS-Average-Pledge
026800              GO TO AA060-Exit.
026900     COMPUTE  WS-Average-Pledge ROUNDED =
027000              WS-Total-Pledge / WS-Recs-Read.
027100*
027200 AA060-Exit.
027300     EXIT.
027400*
027500 AA090-Display-Totals.
027600*----------------------------------
027700     MOVE     WS-Recs-Read       TO WS-Read-Rep.
027800     MOVE     City-Table-Count   TO WS-Cities-Rep.
027900     MOVE     Zip-Table-Count    TO WS-Zips-Rep.
028000     MOVE     WS-Total-Pledge    TO WS-Total-Rep.
028100     MOVE     WS-Average-Pledge  TO WS-Average-Rep.
028200     DISPLAY  "LH070 REPRODUCIBILITY-CHECK - CONTROL TOTALS".
028300     DISPLAY  "  RECORDS READ          - " WS-Read-Rep.
028400     DISPLAY  "  DISTINCT CITIES        - " WS-Cities-Rep.
028500     DISPLAY  "  DISTINCT ZIP CODES      - " WS-Zips-Rep.
028600     DISPLAY  "  TOTAL PLEDGE AMOUNT     - " WS-Total-Rep.
028700     DISPLAY  "  AVERAGE PLEDGE AMOUNT   - " WS-Average-Rep.
028800     MOVE     WS-Year-Anomaly-Count  TO WS-Year-Anom-Rep.
028900     MOVE     WS-High-Pledge-Count   TO WS-High-Anom-Rep.
029000     MOVE     WS-Zip-Reject-Count    TO WS-Zip-Reject-Rep.
029100     DISPLAY  "  YEAR OUT OF 2023-2025  - " WS-Year-Anom-Rep.
029200     DISPLAY  "  PLEDGES OVER $50,000   - " WS-High-Anom-Rep.
029300     DISPLAY  "  ZIP CODES REJECTED     - " WS-Zip-Reject-Rep.








